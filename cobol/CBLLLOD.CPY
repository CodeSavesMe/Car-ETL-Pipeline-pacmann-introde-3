000100*****************************************************************
000200* CBLLLOD - LOADED RECORD - AUDIT EXTRACT OF ROWS SENT TO THE  *
000300*   SCRAPE-DATA LOAD-READY FILE.  ONE ENTRY PER RECORD         *
000400*   ACTUALLY LOADED.  FIELDS ARE ALPHANUMERIC HERE (NOT        *
000500*   NUMERIC AS IN CBLXLST) BECAUSE A MISSING VALUE IS SPELLED  *
000600*   OUT AS THE FOUR-LETTER WORD 'NULL' RATHER THAN LEFT BLANK  *
000700*   - THAT IS THE REASON THIS LAYOUT EXISTS SEPARATE FROM      *
000800*   CBLXLST.  THE INSTALLMENT-IMPUTED HELPER COLUMN IS NOT     *
000900*   CARRIED HERE - IT NEVER GOES TO THE TABLE.                 *
001000*****************************************************************
001100* DATE   BY   TICKET      DESCRIPTION                         *
001200* 041191 AL   CR-1650     ORIGINAL LAYOUT                     *
001300*****************************************************************
001400 01  LL-LOAD-REC.
001500     05  LL-TITLE              PIC X(40).
001600     05  LL-PRICE              PIC X(13).
001700     05  LL-LISTING-URL        PIC X(80).
001800     05  LL-LOCATION           PIC X(40).
001900     05  LL-POSTED-TIME        PIC X(7).
002000     05  LL-INSTALLMENT        PIC X(13).
002100     05  LL-YEAR               PIC X(4).
002200     05  LL-YEAR-R   REDEFINES LL-YEAR
002300             PIC 9(4).
002400     05  LL-LOWER-KM           PIC X(9).
002500     05  LL-UPPER-KM           PIC X(9).
002600     05  FILLER                PIC X(35).
