000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            CBLUCL00.
000300 AUTHOR.                ASHLEY LINDQUIST.
000400 INSTALLATION.          LINDQUIST DIVISION - DATA PROCESSING.
000500 DATE-WRITTEN.          04/11/91.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* THIS IS THE CONTROLLING PROGRAM FOR THE NIGHTLY CAR-AD       *
001100* LISTING BATCH.  IT CHECKS THAT THE SCRAPE STEPS INPUT FILE   *
001200* IS ACTUALLY THERE, CALLS CBLUCL01 TO CLEAN AND TRANSFORM THE *
001300* LISTINGS, THEN CALLS CBLUCL02 TO NORMALIZE THEM FOR LOAD,    *
001400* AND WRITES A ONE-LINE RUN LOG ENTRY FOR EACH STEP.  A        *
001500* NON-ZERO RETURN CODE FROM EITHER STEP STOPS THE RUN.         *
001600*****************************************************************
001700* DATE   BY   TICKET      DESCRIPTION                         *
001800* 041191 AL   CR-1650     ORIGINAL PROGRAM                     *
001900* 030291 AL   CR-1650     ADDED RUN LOG                        *
002000* 061493 AL   CR-2261     ADDED COLD-START SWITCH FOR RERUNS   *
002100* 101998 AL   CR-3320     YEAR 2000 REVIEW - NO 2-DIGIT YEARS  *
002200*                         FOUND IN THIS PROGRAM                *
002300* 010699 AL   CR-3321     YEAR 2000 SIGN-OFF                   *
002400* 081103 DP   CR-3690     ABORT CLEANLY ON EITHER STEPS        *
002500*                         NON-ZERO RETURN CODE                 *
002600* 040207 DP   CR-3944     RUN LOG TIMESTAMP PICKED UP FROM     *
002700*                         CURRENT-DATE INSTEAD OF OPERATOR     *
002800*                         ENTRY                                *
002900* 091507 DP   CR-4013     RUN LOG WAS SILENTLY DROPPING THE    *
003000*                         READ AND IMPUTED COUNTS CBLUCL01     *
003100*                         HANDS BACK - THE CONTROL REPORT NOW  *
003200*                         CARRIES ALL FOUR COUNTS THE LOAD     *
003300*                         SPEC CALLS FOR, AND THE LOAD STEP    *
003400*                         LOGS "NO DATA TO INSERT" INSTEAD OF  *
003500*                         A ZERO ROW COUNT WHEN THE INPUT FILE *
003600*                         HAD NOTHING IN IT.                   *
003700* 022508 DP   CR-4021     DROPPED W-COUNT-EDIT-R - IT REDEFINED*
003800*                         W-COUNT-EDIT-AREA AT THE WRONG SIZE  *
003900*                         AND NOTHING IN THIS PROGRAM EVER     *
004000*                         READ IT                              *
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS DIGIT-CLASS IS "0" THRU "9"
004700         C01 IS TOP-OF-FORM
004800         UPSI-0 ON STATUS IS UPSI-0-ON
004900             OFF STATUS IS UPSI-0-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PARSED-LISTING
005300         ASSIGN TO PLIN01
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-PLIN-STATUS.
005600     SELECT RUN-LOG
005700         ASSIGN TO RUNLG01
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-RUNLG-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  PARSED-LISTING
006500     LABEL RECORD IS STANDARD
006600     RECORD CONTAINS 250 CHARACTERS.
006700 COPY CBLPLIN.
006800
006900 FD  RUN-LOG
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 80 CHARACTERS.
007200 01  RL-LOG-LINE              PIC X(80).
007300
007400 WORKING-STORAGE SECTION.
007500* PARSED-LISTING IS THE SCRAPE STEPS OUTPUT - IF IT IS MISSING   *
007600* THE WHOLE RUN ABORTS BEFORE CBLUCL01 IS EVER CALLED.  THE      *
007700* RUN-LOG STATUS IS CHECKED ONLY TO DECIDE WHETHER THE RUN LOG   *
007800* ITSELF OPENED, SINCE NOTHING ELSE IN THIS PROGRAM WRITES TO    *
007900* ANY OTHER FILE.                                                *
008000 01  WS-FILE-STATUS-AREA.
008100     05  WS-PLIN-STATUS        PIC XX       VALUE SPACES.
008200         88  WS-PLIN-OK                VALUE "00".
008300     05  WS-RUNLG-STATUS       PIC XX       VALUE SPACES.
008400         88  WS-RUNLG-OK               VALUE "00".
008500     05  FILLER                PIC X(4).
008600* ONCE SET, W-ABORT-RUN SKIPS BOTH THE TRANSFORM AND LOAD STEPS  *
008700* BUT STILL LETS 9900-CLOSING RUN SO THE RUN LOG IS CLOSED OUT   *
008800* PROPERLY EVEN ON AN ABORTED RUN.                               *
008900 01  SWITCH-AREA.
009000     05  W-ABORT-SW            PIC X        VALUE "N".
009100         88  W-ABORT-RUN                VALUE "Y".
009200     05  FILLER                PIC X(7).
009300* TODAYS DATE - CAPTURED FOR A FUTURE DATE-STAMPED RUN LOG       *
009400* FORMAT; THE PRESENT LOG LINES DO NOT CARRY IT, BUT THE FIELD   *
009500* IS KEPT CURRENT EVERY RUN SO IT IS READY WHEN THAT CHANGE IS   *
009600* ASKED FOR.                                                     *
009700 01  I-DATE.
009800     05  I-YEAR                PIC 9(4).
009900     05  I-MONTH               PIC 99.
010000     05  I-DAY                 PIC 99.
010100     05  FILLER                PIC X(2).
010200 01  I-DATE-R REDEFINES I-DATE
010300         PIC 9(8).
010400*****************************************************************
010500* COUNTS AND RETURN CODES HANDED BACK FROM CBLUCL01 AND CBLUCL02 *
010600* THROUGH THEIR CALL PARAMETER LISTS.  EVERY ONE OF THE FOUR     *
010700* COUNT FIELDS FEEDS A LINE ON THE RUN LOG - SEE 2000-RUN-       *
010800* TRANSFORM AND 3000-RUN-LOAD.                                   *
010900*****************************************************************
011000 01  W-STEP-COUNT-AREA.
011100     05  W-XFORM-READ-COUNT     PIC 9(7) COMP  VALUE ZERO.
011200     05  W-XFORM-WRITE-COUNT    PIC 9(7) COMP  VALUE ZERO.
011300     05  W-XFORM-IMPUTED-COUNT  PIC 9(7) COMP  VALUE ZERO.
011400     05  W-XFORM-RETURN-CODE    PIC 9(2) COMP  VALUE ZERO.
011500         88  W-XFORM-OK                  VALUE 0.
011600     05  W-LOAD-READ-COUNT      PIC 9(7) COMP  VALUE ZERO.
011700     05  W-LOAD-COUNT           PIC 9(7) COMP  VALUE ZERO.
011800     05  W-LOAD-RETURN-CODE     PIC 9(2) COMP  VALUE ZERO.
011900         88  W-LOAD-OK                   VALUE 0.
012000     05  FILLER                 PIC X(4).
012100 01  W-COUNT-EDIT-AREA.
012200     05  W-EDIT-COUNT           PIC ZZZZZZ9.
012300     05  FILLER                 PIC X(4).
012400 01  W-LOG-BUILD-AREA        PIC X(80).
012500 01  W-LOG-BUILD-R REDEFINES W-LOG-BUILD-AREA.
012600     05  FILLER                 PIC X(80).
012700
012800 PROCEDURE DIVISION.
012900
013000*****************************************************************
013100* MAIN CONTROL PARAGRAPH - CHECK THE INPUT, RUN THE TRANSFORM, *
013200* THEN RUN THE LOAD.  EITHER STEP CAN STOP THE RUN.            *
013300*****************************************************************
013400 0000-CBLUCL00.
013500     PERFORM 1000-INIT.
013600
013700* TRANSFORM RUNS ONLY IF INIT DID NOT ALREADY ABORT THE RUN.   *
013800     IF NOT W-ABORT-RUN
013900         PERFORM 2000-RUN-TRANSFORM
014000     END-IF.
014100
014200* LOAD RUNS ONLY IF NEITHER INIT NOR THE TRANSFORM STEP        *
014300* ABORTED THE RUN.                                             *
014400     IF NOT W-ABORT-RUN
014500         PERFORM 3000-RUN-LOAD
014600     END-IF.
014700     PERFORM 9900-CLOSING.
014800     STOP RUN.
014900
015000*****************************************************************
015100* OPENS THE RUN LOG AND CHECKS THAT THE SCRAPE STEPS OUTPUT    *
015200* FILE IS ACTUALLY PRESENT BEFORE CALLING EITHER BATCH STEP.   *
015300*****************************************************************
015400 1000-INIT.
015500* TODAYS DATE STAMPS EVERY LOG LINE WRITTEN THIS RUN.          *
015600     MOVE FUNCTION CURRENT-DATE TO I-DATE-R.
015700     OPEN OUTPUT RUN-LOG.
015800     OPEN INPUT PARSED-LISTING.
015900
016000* NO INPUT FILE MEANS THE SCRAPE STEP NEVER RAN OR NEVER       *
016100* FINISHED - THERE IS NOTHING FOR THIS BATCH TO DO, SO IT      *
016200* LOGS THE REASON AND ABORTS BEFORE EITHER CALLED PROGRAM      *
016300* OPENS ANYTHING.                                              *
016400     IF NOT WS-PLIN-OK
016500         SET W-ABORT-RUN TO TRUE
016600         MOVE SPACES TO W-LOG-BUILD-AREA
016700         STRING "CBLUCL00 - INPUT FILE NOT FOUND - RUN ABORTED"
016800             DELIMITED BY SIZE INTO W-LOG-BUILD-AREA
016900         WRITE RL-LOG-LINE FROM W-LOG-BUILD-R
017000     ELSE
017100         CLOSE PARSED-LISTING
017200     END-IF.
017300
017400*****************************************************************
017500* RUNS THE LISTING TRANSFORMER AND LOGS THE RESULT.  THE LOAD  *
017600* SPEC CALLS FOR THE RUN LOG TO SHOW HOW MANY LISTINGS WERE    *
017700* READ, HOW MANY CAME OUT TRANSFORMED, AND HOW MANY OF THOSE   *
017800* HAD AN IMPUTED INSTALLMENT - ALL THREE GET THEIR OWN LINE.   *
017900*****************************************************************
018000 2000-RUN-TRANSFORM.
018100     CALL "CBLUCL01" USING W-XFORM-READ-COUNT W-XFORM-WRITE-COUNT
018200         W-XFORM-IMPUTED-COUNT W-XFORM-RETURN-CODE.
018300
018400* FIRST LOG LINE - HOW MANY PARSED-LISTING RECORDS CBLUCL01    *
018500* ACTUALLY SAW.                                                *
018600     MOVE W-XFORM-READ-COUNT TO W-EDIT-COUNT.
018700     MOVE SPACES TO W-LOG-BUILD-AREA.
018800     STRING "CBLUCL01 - " DELIMITED BY SIZE
018900         W-EDIT-COUNT DELIMITED BY SIZE
019000         " LISTINGS READ" DELIMITED BY SIZE
019100         INTO W-LOG-BUILD-AREA.
019200     WRITE RL-LOG-LINE FROM W-LOG-BUILD-R.
019300
019400* SECOND LOG LINE - HOW MANY TRANSFORMED-LISTING RECORDS WERE  *
019500* WRITTEN.  ONE PER RECORD READ, SO THIS ALSO TELLS THE        *
019600* OPERATOR THE STEP DID NOT LOSE ANY RECORDS ALONG THE WAY.    *
019700     MOVE W-XFORM-WRITE-COUNT TO W-EDIT-COUNT.
019800     MOVE SPACES TO W-LOG-BUILD-AREA.
019900     STRING "CBLUCL01 TRANSFORM COMPLETE - " DELIMITED BY SIZE
020000         W-EDIT-COUNT DELIMITED BY SIZE
020100         " LISTINGS WRITTEN" DELIMITED BY SIZE
020200         INTO W-LOG-BUILD-AREA.
020300     WRITE RL-LOG-LINE FROM W-LOG-BUILD-R.
020400
020500* THIRD LOG LINE - HOW MANY OF THOSE WRITTEN RECORDS CARRY AN  *
020600* IMPUTED INSTALLMENT (T7 ESTIMATED IT FROM PRICE BECAUSE NONE *
020700* WAS GIVEN).  THIS IS THE FIGURE THE SHOP WATCHES TO CATCH A  *
020800* SCRAPE STEP THAT HAS STOPPED PICKING UP INSTALLMENT TEXT.    *
020900     MOVE W-XFORM-IMPUTED-COUNT TO W-EDIT-COUNT.
021000     MOVE SPACES TO W-LOG-BUILD-AREA.
021100     STRING "CBLUCL01 - " DELIMITED BY SIZE
021200         W-EDIT-COUNT DELIMITED BY SIZE
021300         " INSTALLMENTS IMPUTED" DELIMITED BY SIZE
021400         INTO W-LOG-BUILD-AREA.
021500     WRITE RL-LOG-LINE FROM W-LOG-BUILD-R.
021600
021700* A NON-ZERO RETURN CODE MEANS CBLUCL01 COULD NOT OPEN ONE OF  *
021800* ITS FILES - LOG IT AND STOP THE RUN BEFORE THE LOAD STEP     *
021900* EVER STARTS.                                                 *
022000     IF NOT W-XFORM-OK
022100         SET W-ABORT-RUN TO TRUE
022200         MOVE SPACES TO W-LOG-BUILD-AREA
022300         STRING "CBLUCL00 - TRANSFORM STEP FAILED - RUN ABORTED"
022400             DELIMITED BY SIZE INTO W-LOG-BUILD-AREA
022500         WRITE RL-LOG-LINE FROM W-LOG-BUILD-R
022600     END-IF.
022700
022800*****************************************************************
022900* RUNS THE LOAD NORMALIZER AND LOGS THE RESULT.  A ZERO LOAD   *
023000* COUNT IS NOT LOGGED AS "0 ROWS" - IT IS CALLED OUT AS "NO    *
023100* DATA TO INSERT" SO THE OPERATOR DOES NOT HAVE TO GO LOOK AT  *
023200* THE NUMBER TO SEE AN EMPTY RUN FOR WHAT IT IS.               *
023300*****************************************************************
023400 3000-RUN-LOAD.
023500     CALL "CBLUCL02" USING W-LOAD-READ-COUNT W-LOAD-COUNT
023600         W-LOAD-RETURN-CODE.
023700
023800* BUILD THE LOAD-STEP LOG LINE - WORDED ONE WAY WHEN THERE WAS *
023900* DATA TO INSERT, ANOTHER WAY WHEN THERE WAS NOT.              *
024000     MOVE SPACES TO W-LOG-BUILD-AREA.
024100     IF W-LOAD-COUNT = ZERO
024200         STRING "CBLUCL02 LOAD COMPLETE - NO DATA TO INSERT"
024300             DELIMITED BY SIZE INTO W-LOG-BUILD-AREA
024400     ELSE
024500         MOVE W-LOAD-COUNT TO W-EDIT-COUNT
024600         STRING "CBLUCL02 LOAD COMPLETE - " DELIMITED BY SIZE
024700             W-EDIT-COUNT DELIMITED BY SIZE
024800             " ROWS SENT TO TABLE-OUT" DELIMITED BY SIZE
024900             INTO W-LOG-BUILD-AREA
025000     END-IF.
025100     WRITE RL-LOG-LINE FROM W-LOG-BUILD-R.
025200
025300* A NON-ZERO RETURN CODE MEANS CBLUCL02 COULD NOT OPEN ONE OF  *
025400* ITS FILES - LOG IT AND STOP THE RUN.                         *
025500     IF NOT W-LOAD-OK
025600         SET W-ABORT-RUN TO TRUE
025700         MOVE SPACES TO W-LOG-BUILD-AREA
025800         STRING "CBLUCL00 - LOAD STEP FAILED - RUN ABORTED"
025900             DELIMITED BY SIZE INTO W-LOG-BUILD-AREA
026000         WRITE RL-LOG-LINE FROM W-LOG-BUILD-R
026100     END-IF.
026200
026300*****************************************************************
026400* CLOSE DOWN.  THE RUN LOG STAYS AS THE PERMANENT RECORD OF    *
026500* WHAT THIS RUN SAW, STEP BY STEP - NOTHING ELSE IN THE BATCH  *
026600* PRODUCES A PRINTED REPORT.                                   *
026700*****************************************************************
026800 9900-CLOSING.
026900     CLOSE RUN-LOG.
