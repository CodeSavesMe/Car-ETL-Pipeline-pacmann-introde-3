000100*****************************************************************
000200* CBLXLST - TRANSFORMED LISTING - CLEANED CAR AD RECORD       *
000300*   OUTPUT OF CBLUCL01, INPUT TO CBLUCL02.  EVERY NULL-ABLE   *
000400*   FIELD CARRIES A ONE-BYTE MISSING SWITCH RIGHT BEHIND IT   *
000500*   SO THE LOADER CAN TELL A TRUE ZERO FROM A MISSING VALUE   *
000600*   WITHOUT HAVING TO RE-EXAMINE THE SOURCE TEXT.  AN         *
000700*   ALPHANUMERIC REDEFINE RIDES ON TOP OF EACH NUMERIC FIELD  *
000800*   SO A MISSING VALUE CAN BE BLANKED WITH A SIMPLE MOVE.     *
000900*****************************************************************
001000* DATE   BY   TICKET      DESCRIPTION                         *
001100* 030287 AL   CR-1094     ORIGINAL LAYOUT                     *
001200* 091488 AL   CR-1180     ADDED YEAR, LOWER-KM, UPPER-KM      *
001300* 030291 AL   CR-1650     ADDED INSTALLMENT-IMPUTED FLAG      *
001400* 091507 DP   CR-4011     WIDENED TRAILING FILLER - RECORD WAS*
001500*                         COMING UP 12 BYTES SHORT OF THE FD  *
001600*                         250-BYTE RECORD LENGTH              *
001700*****************************************************************
001800 01  XL-LISTING-REC.
001900     05  XL-TITLE              PIC X(40).
002000     05  XL-PRICE              PIC S9(11)V99.
002100     05  XL-PRICE-R  REDEFINES XL-PRICE
002200             PIC X(13).
002300     05  XL-PRICE-MISSING-SW   PIC X.
002400         88  XL-PRICE-IS-MISSING      VALUE "Y".
002500         88  XL-PRICE-IS-PRESENT      VALUE "N".
002600     05  XL-LISTING-URL        PIC X(80).
002700     05  XL-URL-MISSING-SW     PIC X.
002800         88  XL-URL-IS-MISSING        VALUE "Y".
002900         88  XL-URL-IS-PRESENT        VALUE "N".
003000     05  XL-LOCATION           PIC X(40).
003100     05  XL-LOC-MISSING-SW     PIC X.
003200         88  XL-LOC-IS-MISSING        VALUE "Y".
003300         88  XL-LOC-IS-PRESENT        VALUE "N".
003400     05  XL-POSTED-TIME        PIC X(7).
003500     05  XL-PTIME-MISSING-SW   PIC X.
003600         88  XL-PTIME-IS-MISSING      VALUE "Y".
003700         88  XL-PTIME-IS-PRESENT      VALUE "N".
003800     05  XL-INSTALLMENT        PIC S9(11)V99.
003900     05  XL-INSTALLMENT-R REDEFINES XL-INSTALLMENT
004000             PIC X(13).
004100     05  XL-INST-MISSING-SW    PIC X.
004200         88  XL-INST-IS-MISSING       VALUE "Y".
004300         88  XL-INST-IS-PRESENT       VALUE "N".
004400     05  XL-YEAR               PIC S9(4).
004500     05  XL-YEAR-R   REDEFINES XL-YEAR
004600             PIC X(4).
004700     05  XL-YEAR-MISSING-SW    PIC X.
004800         88  XL-YEAR-IS-MISSING       VALUE "Y".
004900         88  XL-YEAR-IS-PRESENT       VALUE "N".
005000     05  XL-LOWER-KM           PIC S9(9).
005100     05  XL-LOWER-KM-R REDEFINES XL-LOWER-KM
005200             PIC X(9).
005300     05  XL-LOWKM-MISSING-SW   PIC X.
005400         88  XL-LOWKM-IS-MISSING      VALUE "Y".
005500         88  XL-LOWKM-IS-PRESENT      VALUE "N".
005600     05  XL-UPPER-KM           PIC S9(9).
005700     05  XL-UPPER-KM-R REDEFINES XL-UPPER-KM
005800             PIC X(9).
005900     05  XL-UPKM-MISSING-SW    PIC X.
006000         88  XL-UPKM-IS-MISSING       VALUE "Y".
006100         88  XL-UPKM-IS-PRESENT       VALUE "N".
006200     05  XL-INSTALLMENT-IMPUTED PIC X(5).
006300         88  XL-IMPUTED-TRUE          VALUE "True".
006400         88  XL-IMPUTED-FALSE         VALUE "False".
006500     05  FILLER                PIC X(22).
