000100*****************************************************************
000200* CBLPLIN - PARSED LISTING - CAR AD INTAKE RECORD             *
000300*   ONE ENTRY PER VEHICLE ADVERTISEMENT AS CAPTURED BY THE    *
000400*   FRONT-END SCRAPE STEP.  EVERY FIELD IS ALPHANUMERIC AS    *
000500*   CAPTURED - NO EDITING HAS BEEN DONE YET.  A FIELD THE     *
000600*   SCRAPER COULD NOT CAPTURE CARRIES THE TEXT 'DATA NOT      *
000700*   FOUND' RATHER THAN BEING LEFT BLANK.                      *
000800*****************************************************************
000900* DATE   BY   TICKET      DESCRIPTION                         *
001000* 030287 AL   CR-1094     ORIGINAL LAYOUT                     *
001100* 022508 DP   CR-4022     DROPPED PL-YEAR-MILEAGE-R - NOTHING *
001200*                         EVER READ THE REDEFINED VIEW         *
001300*****************************************************************
001400 01  PL-LISTING-REC.
001500     05  PL-TITLE              PIC X(40).
001600     05  PL-PRICE-TEXT         PIC X(20).
001700     05  PL-LISTING-URL        PIC X(80).
001800     05  PL-LOCATION-TXT       PIC X(40).
001900     05  PL-POSTED-TIME        PIC X(20).
002000     05  PL-INSTALLMENT-TEXT   PIC X(20).
002100     05  PL-YEAR-MILEAGE       PIC X(30).
