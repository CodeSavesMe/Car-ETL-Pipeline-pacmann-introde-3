000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            CBLUCL01.
000300 AUTHOR.                ASHLEY LINDQUIST.
000400 INSTALLATION.          LINDQUIST DIVISION - DATA PROCESSING.
000500 DATE-WRITTEN.          03/02/87.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* THIS PROGRAM IS THE LISTING TRANSFORMER.  IT READS THE      *
001100* PARSED-LISTING FILE PRODUCED BY THE SCRAPE STEP, CLEANS AND *
001200* NORMALIZES EACH AD (PRICE, YEAR/MILEAGE, URL, LOCATION,     *
001300* POSTED DATE, INSTALLMENT), ESTIMATES A MISSING INSTALLMENT  *
001400* FROM PRICE WHEN POSSIBLE, AND WRITES ONE TRANSFORMED-       *
001500* LISTING RECORD PER INPUT RECORD.  CONTROL COUNTS ARE        *
001600* RETURNED TO THE CALLING PROGRAM THROUGH THE LINKAGE         *
001700* SECTION.                                                    *
001800*****************************************************************
001900* DATE   BY   TICKET      DESCRIPTION                         *
002000* 030287 AL   CR-1094     ORIGINAL PROGRAM - PRICE CLEANUP     *
002100* 091488 AL   CR-1180     ADDED YEAR/MILEAGE SPLIT             *
002200* 030291 AL   CR-1650     ADDED INSTALLMENT CLEANUP AND        *
002300*                         IMPUTATION FROM PRICE                *
002400* 061493 AL   CR-2261     ADDED POSTED-TIME NORMALIZER         *
002500* 110394 RH   CR-2790     ADDED URL ENRICHMENT PREFIX          *
002600* 022797 RH   CR-3015     ADDED LOCATION CLEANUP (PIPE/DASH)   *
002700* 101998 AL   CR-3320     YEAR 2000 REVIEW - NO 2-DIGIT YEARS  *
002800*                         FOUND IN THIS PROGRAM                *
002900* 010699 AL   CR-3321     YEAR 2000 SIGN-OFF                   *
003000* 081103 DP   CR-3690     GUARD T7 AGAINST ZERO/MISSING PRICE  *
003100* 040207 DP   CR-3944     DAYS-IN-MONTH TABLE MOVED TO COMP    *
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CLASS DIGIT-CLASS IS "0" THRU "9"
003800         C01 IS TOP-OF-FORM
003900         UPSI-0 ON STATUS IS UPSI-0-ON
004000             OFF STATUS IS UPSI-0-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PARSED-LISTING
004400         ASSIGN TO PLIN01
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS WS-PLIN-STATUS.
004700     SELECT TRANSFORMED-LISTING
004800         ASSIGN TO XLST01
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-XLST-STATUS.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  PARSED-LISTING
005600     LABEL RECORD IS STANDARD
005700     RECORD CONTAINS 250 CHARACTERS.
005800 COPY CBLPLIN.
005900
006000 FD  TRANSFORMED-LISTING
006100     LABEL RECORD IS STANDARD
006200     RECORD CONTAINS 250 CHARACTERS.
006300 COPY CBLXLST.
006400
006500 WORKING-STORAGE SECTION.
006600* FILE STATUS AND CONTROL SWITCHES.                             *
006700 01  WS-FILE-STATUS-AREA.
006800     05  WS-PLIN-STATUS        PIC XX       VALUE SPACES.
006900         88  WS-PLIN-OK                VALUE "00".
007000         88  WS-PLIN-EOF               VALUE "10".
007100     05  WS-XLST-STATUS        PIC XX       VALUE SPACES.
007200         88  WS-XLST-OK                VALUE "00".
007300     05  FILLER                PIC X(4).
007400 01  SWITCH-AREA.
007500     05  MORE-RECS             PIC X(3)     VALUE "YES".
007600     05  FILLER                PIC X(5).
007700* TODAYS DATE, CAPTURED ONCE AT 1000-INIT TIME - THE FIXED       *
007800* POINT THE RELATIVE POSTED-TIME ARITHMETIC COUNTS BACK FROM.    *
007900 01  I-DATE.
008000     05  I-YEAR                PIC 9(4).
008100     05  I-MONTH               PIC 99.
008200     05  I-DAY                 PIC 99.
008300     05  FILLER                PIC X(2).
008400 01  I-DATE-R REDEFINES I-DATE
008500         PIC 9(8).
008600* WORKING COPY OF THE DATE BEING WALKED BACKWARD ONE DAY AT A    *
008700* TIME BY 2162-SUBTRACT-ONE-DAY.                                 *
008800 01  C-CALC-DATE.
008900     05  C-CALC-YEAR           PIC 9(4)  COMP.
009000     05  C-CALC-MONTH          PIC 99    COMP.
009100     05  C-CALC-DAY            PIC 99    COMP.
009200     05  FILLER                PIC X(2).
009300 01  C-LEAP-SWITCH         PIC X       VALUE "N".
009400     88  C-LEAP-YEAR               VALUE "Y".
009500     88  C-NOT-LEAP-YEAR           VALUE "N".
009600* SCRATCH REMAINDERS USED BY 2163-SET-LEAP-SWITCH TO TEST        *
009700* C-CALC-YEAR AGAINST THE 4/100/400 LEAP-YEAR RULE.              *
009800 01  C-YEAR-TEST-AREA.
009900     05  C-Y4                  PIC 9(4)  COMP.
010000     05  C-Y4-REM              PIC 9(4)  COMP.
010100     05  C-Y100                PIC 9(4)  COMP.
010200     05  C-Y100-REM            PIC 9(4)  COMP.
010300     05  C-Y400                PIC 9(4)  COMP.
010400     05  C-Y400-REM            PIC 9(4)  COMP.
010500     05  FILLER                PIC X(4).
010600* STANDARD DAYS-PER-MONTH TABLE (FEBRUARY HELD AT 28 - THE LEAP  *
010700* DAY IS HANDLED SEPARATELY BY 2162), REDEFINED AS AN OCCURS     *
010800* TABLE SO 2162 CAN INDEX IT BY C-CALC-MONTH.                    *
010900 01  C-DAYS-IN-MONTH-TBL.
011000     05  FILLER  PIC 9(2) COMP VALUE 31.
011100     05  FILLER  PIC 9(2) COMP VALUE 28.
011200     05  FILLER  PIC 9(2) COMP VALUE 31.
011300     05  FILLER  PIC 9(2) COMP VALUE 30.
011400     05  FILLER  PIC 9(2) COMP VALUE 31.
011500     05  FILLER  PIC 9(2) COMP VALUE 30.
011600     05  FILLER  PIC 9(2) COMP VALUE 31.
011700     05  FILLER  PIC 9(2) COMP VALUE 31.
011800     05  FILLER  PIC 9(2) COMP VALUE 30.
011900     05  FILLER  PIC 9(2) COMP VALUE 31.
012000     05  FILLER  PIC 9(2) COMP VALUE 30.
012100     05  FILLER  PIC 9(2) COMP VALUE 31.
012200 01  C-DAYS-IN-MONTH REDEFINES C-DAYS-IN-MONTH-TBL.
012300     05  C-DIM                 PIC 9(2) COMP OCCURS 12 TIMES.
012400* INDONESIAN-LANGUAGE MONTH ABBREVIATIONS - THE SITE PRINTS      *
012500* POSTED DATES IN BAHASA, SO THE "D MON" OUTPUT MUST TOO.        *
012600 01  C-MONTH-NAME-TBL.
012700     05  FILLER  PIC X(3) VALUE "Jan".
012800     05  FILLER  PIC X(3) VALUE "Feb".
012900     05  FILLER  PIC X(3) VALUE "Mar".
013000     05  FILLER  PIC X(3) VALUE "Apr".
013100     05  FILLER  PIC X(3) VALUE "Mei".
013200     05  FILLER  PIC X(3) VALUE "Jun".
013300     05  FILLER  PIC X(3) VALUE "Jul".
013400     05  FILLER  PIC X(3) VALUE "Agu".
013500     05  FILLER  PIC X(3) VALUE "Sep".
013600     05  FILLER  PIC X(3) VALUE "Okt".
013700     05  FILLER  PIC X(3) VALUE "Nov".
013800     05  FILLER  PIC X(3) VALUE "Des".
013900 01  C-MONTH-NAMES REDEFINES C-MONTH-NAME-TBL.
014000     05  C-MONTH-NAME          PIC X(3) OCCURS 12 TIMES.
014100* THE SCRAPE STEPS OWN "DATA NOT FOUND" MARKER, HELD AT EVERY    *
014200* FIELD WIDTH THAT MARKER CAN APPEAR AT, PLUS THE RELATIVE-DATE  *
014300* PHRASES AND URL ROOT USED BY T3 AND T6.                        *
014400 01  W-MARKER-AREA.
014500     05  W-MARK-20             PIC X(20)    VALUE "data not found".
014600     05  W-MARK-30             PIC X(30)    VALUE "data not found".
014700     05  W-MARK-40             PIC X(40)    VALUE "data not found".
014800     05  W-MARK-80             PIC X(80)    VALUE "data not found".
014900     05  W-HARI-INI            PIC X(8)     VALUE "hari ini".
015000     05  W-KEMARIN             PIC X(7)     VALUE "kemarin".
015100     05  W-LALU-SUFFIX         PIC X(14)    VALUE "hari yang lalu".
015200     05  W-URL-ROOT            PIC X(22)    VALUE "https://www.olx.co.id".
015300     05  FILLER                PIC X(4).
015400* GENERAL-PURPOSE STRIP/TRIM/SCAN WORK AREA - SHARED ACROSS T1   *
015500* THROUGH T6 SO EVERY FIELD-CLEANING RULE LOADS ITS RAW TEXT     *
015600* THE SAME WAY AND READS THE CLEANED RESULT THE SAME WAY.        *
015700 01  W-GENERIC-AREA.
015800     05  W-GEN-IN              PIC X(80).
015900     05  W-GEN-OUT             PIC X(80).
016000     05  W-GEN-IN-LEN          PIC 9(3)  COMP.
016100     05  W-GEN-OUT-LEN         PIC 9(3)  COMP.
016200     05  W-GEN-IDX             PIC 9(3)  COMP.
016300     05  W-GEN-FIRST           PIC 9(3)  COMP.
016400     05  W-GEN-LAST            PIC 9(3)  COMP.
016500     05  W-GEN-CHAR            PIC X.
016600 01  W-GEN-DIGIT REDEFINES W-GEN-CHAR
016700         PIC 9.
016800 01  W-GENERIC-AREA-2.
016900     05  W-GEN-KEEP-SW         PIC X       VALUE "N".
017000         88  W-GEN-KEEP-PUNCT          VALUE "Y".
017100     05  W-GEN-TARGET-CHAR     PIC X.
017200     05  W-GEN-FOUND-POS       PIC 9(3)  COMP   VALUE ZERO.
017300     05  W-GEN-NUM-RESULT      PIC 9(11) COMP   VALUE ZERO.
017400     05  FILLER                PIC X(4).
017500* WORK AREA FOR 2141/2142S SEARCH FOR THE LOCATION-FIELD CUT     *
017600* POINT ("." , " | " OR " - ").                                 *
017700 01  W-LOC-DELIM-AREA.
017800     05  W-DELIM-POS           PIC 9(3)  COMP   VALUE ZERO.
017900     05  W-DELIM-IDX           PIC 9(3)  COMP.
018000     05  FILLER                PIC X(4).
018100* WORK AREA FOR 2121/2122S YEAR/MILEAGE TOKEN SCAN - HOLDS UP    *
018200* TO THREE RAW DIGIT/DOT TOKENS AND THEIR LENGTHS.               *
018300 01  W-YM-TOKEN-AREA.
018400     05  YM-TOKEN-COUNT        PIC 9     COMP   VALUE ZERO.
018500     05  YM-SCAN-IDX           PIC 9(3)  COMP.
018600     05  YM-SCAN-CHAR          PIC X.
018700     05  YM-IN-TOKEN-SW        PIC X       VALUE "N".
018800         88  YM-IN-TOKEN               VALUE "Y".
018900         88  YM-NOT-IN-TOKEN           VALUE "N".
019000     05  YM-TOKEN-LEN          PIC 9(2) COMP  OCCURS 3 TIMES.
019100     05  YM-TOKEN              PIC X(10)      OCCURS 3 TIMES.
019200     05  FILLER                PIC X(4).
019300* WORK AREA FOR 2151S INSTALLMENT DECIMAL-SEPARATOR LOGIC -      *
019400* HOLDS THE SPLIT WHOLE/FRACTIONAL TEXT AND THE COMMA/DOT        *
019500* COUNTS THAT DECIDE WHICH MARK IS THE DECIMAL POINT.            *
019600 01  W-INST-PARSE-AREA.
019700     05  W-COMMA-CT            PIC 9(2)  COMP  VALUE ZERO.
019800     05  W-DOT-CT              PIC 9(2)  COMP  VALUE ZERO.
019900     05  W-SEP-CHAR            PIC X.
020000     05  W-INT-TEXT            PIC X(10).
020100     05  W-FRAC-TEXT           PIC X(10).
020200     05  W-INT-LEN             PIC 9(2)  COMP.
020300     05  W-FRAC-LEN            PIC 9(2)  COMP.
020400     05  W-FRAC-2              PIC XX.
020500     05  W-FRAC-NUM            PIC 9(2).
020600     05  W-INT-NUM             PIC 9(9).
020700     05  W-DECIMAL-VALUE       PIC 9(9)V9(6).
020800     05  FILLER                PIC X(4).
020900* STANDALONE COUNTERS - HOW MANY DAYS 2161 WALKS BACK, AND THE   *
021000* ZERO-SUPPRESSED EDIT FIELD 2164 FORMATS THE DAY NUMBER INTO.   *
021100 77  W-NDAYS                PIC 9(3)  COMP  VALUE ZERO.
021200 77  W-EDIT-DAY             PIC Z9.
021300
021400 LINKAGE SECTION.
021500 01  LK-READ-COUNT          PIC 9(7) COMP.
021600 01  LK-WRITE-COUNT         PIC 9(7) COMP.
021700 01  LK-IMPUTED-COUNT       PIC 9(7) COMP.
021800 01  LK-RETURN-CODE         PIC 9(2) COMP.
021900     88  LK-XFORM-OK                VALUE 0.
022000     88  LK-XFORM-FILE-ERROR        VALUE 1.
022100
022200 PROCEDURE DIVISION USING LK-READ-COUNT LK-WRITE-COUNT
022300             LK-IMPUTED-COUNT LK-RETURN-CODE.
022400
022500*****************************************************************
022600* MAIN CONTROL PARAGRAPH.                                      *
022700*****************************************************************
022800 0000-CBLUCL01.
022900     PERFORM 1000-INIT.
023000     IF LK-XFORM-OK
023100         PERFORM 2000-MAINLINE UNTIL MORE-RECS = "NO"
023200     END-IF.
023300     PERFORM 3000-CLOSING.
023400     GOBACK.
023500
023600*****************************************************************
023700* OPEN FILES, PRIME FIRST READ, CAPTURE TODAYS DATE FOR THE    *
023800* POSTED-TIME NORMALIZER.                                      *
023900*****************************************************************
024000 1000-INIT.
024100     MOVE ZERO TO LK-READ-COUNT LK-WRITE-COUNT LK-IMPUTED-COUNT.
024200     MOVE ZERO TO LK-RETURN-CODE.
024300     MOVE FUNCTION CURRENT-DATE TO I-DATE-R.
024400     OPEN INPUT PARSED-LISTING.
024500     IF NOT WS-PLIN-OK
024600         SET LK-XFORM-FILE-ERROR TO TRUE
024700     ELSE
024800         OPEN OUTPUT TRANSFORMED-LISTING
024900         IF NOT WS-XLST-OK
025000             SET LK-XFORM-FILE-ERROR TO TRUE
025100         ELSE
025200             PERFORM 9000-READ-PLIN
025300         END-IF
025400     END-IF.
025500
025600*****************************************************************
025700* ONE PASS OF THE TRANSFORM FOR EACH INPUT LISTING.            *
025800*****************************************************************
025900 2000-MAINLINE.
026000     PERFORM 2100-TRANSFORM-RECORD.
026100     PERFORM 2900-WRITE-XLST-REC.
026200     PERFORM 9000-READ-PLIN.
026300
026400*****************************************************************
026500* DRIVES RULES T1 THROUGH T7, IN THE ORDER GIVEN IN THE BATCH  *
026600* FLOW.                                                        *
026700*****************************************************************
026800 2100-TRANSFORM-RECORD.
026900     MOVE PL-TITLE TO XL-TITLE.
027000     PERFORM 2110-CLEAN-PRICE.
027100     PERFORM 2120-SPLIT-YEAR-MILEAGE.
027200     PERFORM 2130-ENRICH-URL.
027300     PERFORM 2140-CLEAN-LOCATION.
027400     PERFORM 2150-CLEAN-INSTALLMENT.
027500     PERFORM 2160-VALIDATE-POSTED-TIME.
027600     PERFORM 2170-ESTIMATE-INSTALLMENT.
027700
027800*****************************************************************
027900* T1 - STRIP EVERYTHING BUT DIGITS FROM THE PRICE TEXT.  NO    *
028000* DIGITS LEFT (INCLUDING THE "DATA NOT FOUND" MARKER) MEANS    *
028100* PRICE IS MISSING.                                            *
028200*****************************************************************
028300 2110-CLEAN-PRICE.
028400     MOVE SPACES TO W-GEN-IN.
028500     MOVE PL-PRICE-TEXT TO W-GEN-IN.
028600     MOVE 20 TO W-GEN-IN-LEN.
028700     MOVE "N" TO W-GEN-KEEP-SW.
028800     PERFORM 9500-STRIP-CHARS.
028900     IF W-GEN-OUT-LEN = ZERO
029000         MOVE SPACES TO XL-PRICE-R
029100         SET XL-PRICE-IS-MISSING TO TRUE
029200     ELSE
029300         PERFORM 9520-DIGITS-TO-NUMBER
029400         MOVE W-GEN-NUM-RESULT TO XL-PRICE
029500         SET XL-PRICE-IS-PRESENT TO TRUE
029600     END-IF.
029700
029800*****************************************************************
029900* T2 - THE YEAR/MILEAGE TEXT CARRIES UP TO THREE NUMERIC       *
030000* TOKENS (DIGITS, OPTIONALLY WITH DOTS AS THOUSANDS MARKS).    *
030100* TOKEN 1 IS THE YEAR.  OF THE TOKENS LEFT OVER - NONE MEANS   *
030200* BOTH KM BOUNDS ARE MISSING, ONE MEANS BOTH BOUNDS TAKE THAT  *
030300* VALUE, TWO OR MORE MEANS THE FIRST TWO ARE LOWER/UPPER.      *
030400*****************************************************************
030500 2120-SPLIT-YEAR-MILEAGE.
030600     IF PL-YEAR-MILEAGE = SPACES OR PL-YEAR-MILEAGE = "-"
030700         OR PL-YEAR-MILEAGE = W-MARK-30
030800         MOVE SPACES TO XL-YEAR-R XL-LOWER-KM-R XL-UPPER-KM-R
030900         SET XL-YEAR-IS-MISSING TO TRUE
031000         SET XL-LOWKM-IS-MISSING TO TRUE
031100         SET XL-UPKM-IS-MISSING TO TRUE
031200     ELSE
031300         PERFORM 2121-EXTRACT-YM-TOKENS
031400*        NO DIGIT TOKENS AT ALL - TREAT THE SAME AS A BLANK      *
031500         IF YM-TOKEN-COUNT = ZERO
031600             MOVE SPACES TO XL-YEAR-R XL-LOWER-KM-R XL-UPPER-KM-R
031700             SET XL-YEAR-IS-MISSING TO TRUE
031800             SET XL-LOWKM-IS-MISSING TO TRUE
031900             SET XL-UPKM-IS-MISSING TO TRUE
032000         ELSE
032100*        TOKEN 1 IS ALWAYS THE YEAR WHEN ANY TOKEN IS PRESENT.   *
032200             MOVE YM-TOKEN(1) TO W-GEN-IN
032300             MOVE YM-TOKEN-LEN(1) TO W-GEN-IN-LEN
032400             PERFORM 2125-CONVERT-TOKEN
032500             MOVE W-GEN-NUM-RESULT TO XL-YEAR
032600             SET XL-YEAR-IS-PRESENT TO TRUE
032700             EVALUATE YM-TOKEN-COUNT
032800*           ONLY THE YEAR WAS FOUND - BOTH KM BOUNDS ARE MISSING *
032900                 WHEN 1
033000                     MOVE SPACES TO XL-LOWER-KM-R XL-UPPER-KM-R
033100                     SET XL-LOWKM-IS-MISSING TO TRUE
033200                     SET XL-UPKM-IS-MISSING TO TRUE
033300*           ONE MILEAGE FIGURE GIVEN - IT IS AN EXACT READING,   *
033400*           SO IT BECOMES BOTH THE LOWER AND UPPER BOUND.        *
033500                 WHEN 2
033600                     MOVE YM-TOKEN(2) TO W-GEN-IN
033700                     MOVE YM-TOKEN-LEN(2) TO W-GEN-IN-LEN
033800                     PERFORM 2125-CONVERT-TOKEN
033900                     MOVE W-GEN-NUM-RESULT TO XL-LOWER-KM
034000                     MOVE W-GEN-NUM-RESULT TO XL-UPPER-KM
034100                     SET XL-LOWKM-IS-PRESENT TO TRUE
034200                     SET XL-UPKM-IS-PRESENT TO TRUE
034300*           THREE OR MORE TOKENS - THE SECOND AND THIRD ARE THE  *
034400*           LOWER AND UPPER MILEAGE BOUNDS OF A RANGE; ANYTHING  *
034500*           PAST THE THIRD TOKEN IS IGNORED.                     *
034600                 WHEN OTHER
034700                     MOVE YM-TOKEN(2) TO W-GEN-IN
034800                     MOVE YM-TOKEN-LEN(2) TO W-GEN-IN-LEN
034900                     PERFORM 2125-CONVERT-TOKEN
035000                     MOVE W-GEN-NUM-RESULT TO XL-LOWER-KM
035100                     MOVE YM-TOKEN(3) TO W-GEN-IN
035200                     MOVE YM-TOKEN-LEN(3) TO W-GEN-IN-LEN
035300                     PERFORM 2125-CONVERT-TOKEN
035400                     MOVE W-GEN-NUM-RESULT TO XL-UPPER-KM
035500                     SET XL-LOWKM-IS-PRESENT TO TRUE
035600                     SET XL-UPKM-IS-PRESENT TO TRUE
035700             END-EVALUATE
035800         END-IF
035900     END-IF.
036000
036100*****************************************************************
036200* SCANS THE RAW TEXT INTO UP TO THREE DIGIT/DOT TOKENS.  A TOKEN *
036300* STARTS WHEN A DIGIT FOLLOWS NON-DIGIT TEXT AND RUNS UNTIL THE  *
036400* NEXT CHARACTER THAT IS NEITHER A DIGIT NOR A THOUSANDS DOT.    *
036500* STOPS EARLY ONCE A FOURTH TOKEN WOULD START - THIS SHOP HAS    *
036600* NEVER SEEN MORE THAN THREE NUMBERS IN THIS FIELD.              *
036700*****************************************************************
036800 2121-EXTRACT-YM-TOKENS.
036900     MOVE ZERO TO YM-TOKEN-COUNT.
037000     MOVE "N" TO YM-IN-TOKEN-SW.
037100     MOVE SPACES TO YM-TOKEN(1) YM-TOKEN(2) YM-TOKEN(3).
037200     MOVE ZERO TO YM-TOKEN-LEN(1) YM-TOKEN-LEN(2) YM-TOKEN-LEN(3).
037300     PERFORM 2122-SCAN-YM-CHAR VARYING YM-SCAN-IDX FROM 1 BY 1
037400         UNTIL YM-SCAN-IDX > 30 OR YM-TOKEN-COUNT > 3.
037500
037600* ONE CHARACTER OF THE YEAR/MILEAGE SCAN.                      *
037700 2122-SCAN-YM-CHAR.
037800     MOVE PL-YEAR-MILEAGE(YM-SCAN-IDX:1) TO YM-SCAN-CHAR.
037900*    A DIGIT - OPEN A NEW TOKEN IF ONE IS NOT ALREADY OPEN, THEN *
038000*    APPEND THE DIGIT TO THE CURRENT TOKEN.                     *
038100     IF YM-SCAN-CHAR >= "0" AND YM-SCAN-CHAR <= "9"
038200         IF YM-NOT-IN-TOKEN
038300             ADD 1 TO YM-TOKEN-COUNT
038400             SET YM-IN-TOKEN TO TRUE
038500         END-IF
038600         IF YM-TOKEN-COUNT <= 3
038700             ADD 1 TO YM-TOKEN-LEN(YM-TOKEN-COUNT)
038800             MOVE YM-SCAN-CHAR TO
038900                 YM-TOKEN(YM-TOKEN-COUNT)(YM-TOKEN-LEN(YM-TOKEN-COUNT):1)
039000         END-IF
039100     ELSE
039200*    NOT A DIGIT - A DOT IN THE MIDDLE OF A TOKEN IS A THOUSANDS *
039300*    MARK AND STAYS IN THE TOKEN; ANYTHING ELSE CLOSES IT OUT.   *
039400         IF YM-SCAN-CHAR = "." AND YM-IN-TOKEN AND YM-TOKEN-COUNT <= 3
039500             ADD 1 TO YM-TOKEN-LEN(YM-TOKEN-COUNT)
039600             MOVE "." TO
039700                 YM-TOKEN(YM-TOKEN-COUNT)(YM-TOKEN-LEN(YM-TOKEN-COUNT):1)
039800         ELSE
039900             SET YM-NOT-IN-TOKEN TO TRUE
040000         END-IF
040100     END-IF.
040200
040300* COMMON TOKEN CLEANUP - DROPS DOTS, CONVERTS TO A NUMBER.     *
040400* SHARED BY THE YEAR TOKEN AND BOTH KM-BOUND TOKENS SO THE      *
040500* THOUSANDS-MARK STRIPPING RULE IS WRITTEN EXACTLY ONCE.       *
040600 2125-CONVERT-TOKEN.
040700     MOVE "N" TO W-GEN-KEEP-SW.
040800     PERFORM 9500-STRIP-CHARS.
040900     PERFORM 9520-DIGITS-TO-NUMBER.
041000
041100*****************************************************************
041200* T3 - IF THE URL DOES NOT ALREADY START WITH "HTTP" THEN IT  *
041300* IS A BARE LISTING PATH - PREFIX IT WITH THE SITE ROOT.       *
041400*****************************************************************
041500 2130-ENRICH-URL.
041600     IF PL-LISTING-URL = SPACES OR PL-LISTING-URL = W-MARK-80
041700         MOVE SPACES TO XL-LISTING-URL
041800         SET XL-URL-IS-MISSING TO TRUE
041900     ELSE
042000         MOVE PL-LISTING-URL TO W-GEN-IN
042100         MOVE 80 TO W-GEN-IN-LEN
042200         PERFORM 9600-TRIM-FIELD
042300*        "HTTP" IN THE FIRST FOUR POSITIONS MEANS THE SCRAPE     *
042400*        ALREADY CAPTURED A FULL ADDRESS - LEAVE IT ALONE.       *
042500         IF W-GEN-OUT-LEN > 3 AND W-GEN-OUT(1:4) = "http"
042600             MOVE W-GEN-OUT TO XL-LISTING-URL
042700         ELSE
042800*        OTHERWISE THE TEXT IS A BARE SITE-RELATIVE PATH - GLUE  *
042900*        THE SITE ROOT ON THE FRONT SO THE RESULT IS A LINK THE  *
043000*        DOWNSTREAM SYSTEM CAN FOLLOW WITHOUT FURTHER WORK.      *
043100             MOVE SPACES TO XL-LISTING-URL
043200             STRING W-URL-ROOT DELIMITED BY SIZE
043300                 W-GEN-OUT(1:W-GEN-OUT-LEN) DELIMITED BY SIZE
043400                 INTO XL-LISTING-URL
043500         END-IF
043600         SET XL-URL-IS-PRESENT TO TRUE
043700     END-IF.
043800
043900*****************************************************************
044000* T4 - THE LOCATION TEXT MAY TRAIL OFF WITH A DISTANCE OR A    *
044100* SECOND TOWN AFTER A PERIOD, A " | " OR A " - " - KEEP ONLY   *
044200* WHAT COMES BEFORE THE FIRST SUCH MARK.                       *
044300*****************************************************************
044400 2140-CLEAN-LOCATION.
044500     IF PL-LOCATION-TXT = SPACES OR PL-LOCATION-TXT = W-MARK-40
044600         MOVE SPACES TO XL-LOCATION
044700         SET XL-LOC-IS-MISSING TO TRUE
044800     ELSE
044900         MOVE PL-LOCATION-TXT TO W-GEN-IN
045000         MOVE 40 TO W-GEN-IN-LEN
045100         PERFORM 9600-TRIM-FIELD
045200         PERFORM 2141-FIND-LOC-DELIM
045300*        A DELIMITER WAS FOUND - KEEP ONLY THE TEXT BEFORE IT    *
045400*        AND TRIM IT AGAIN, SINCE DROPPING THE TAIL CAN LEAVE A  *
045500*        TRAILING SPACE ON WHAT REMAINS.                        *
045600         IF W-DELIM-POS > ZERO
045700             MOVE W-GEN-OUT(1:W-DELIM-POS - 1) TO W-GEN-IN
045800             COMPUTE W-GEN-IN-LEN = W-DELIM-POS - 1
045900             PERFORM 9600-TRIM-FIELD
046000         END-IF
046100         MOVE W-GEN-OUT TO XL-LOCATION
046200         SET XL-LOC-IS-PRESENT TO TRUE
046300     END-IF.
046400
046500* LOOKS FOR THE FIRST "." , " | " OR " - " IN THE WORK AREA -   *
046600* WHICHEVER OF THE THREE COMES FIRST MARKS WHERE THE TOWN NAME  *
046700* ENDS AND THE TRAILING DISTANCE/SECOND-TOWN TEXT BEGINS.       *
046800 2141-FIND-LOC-DELIM.
046900     MOVE ZERO TO W-DELIM-POS.
047000     PERFORM 2142-SCAN-LOC-CHAR VARYING W-DELIM-IDX FROM 1 BY 1
047100         UNTIL W-DELIM-IDX > W-GEN-OUT-LEN OR W-DELIM-POS > ZERO.
047200
047300* ONE CHARACTER OF THE LOCATION DELIMITER SCAN.                *
047400 2142-SCAN-LOC-CHAR.
047500     MOVE W-GEN-OUT(W-DELIM-IDX:1) TO W-GEN-CHAR.
047600*    A BARE PERIOD ALWAYS MARKS THE CUT POINT.                  *
047700     IF W-GEN-CHAR = "."
047800         MOVE W-DELIM-IDX TO W-DELIM-POS
047900     ELSE
048000*    OTHERWISE LOOK FOR A SPACE-PIPE-SPACE OR SPACE-DASH-SPACE   *
048100*    SEQUENCE, WHICH NEEDS TWO CHARACTERS OF LOOKAHEAD.         *
048200         IF W-GEN-CHAR = SPACE AND W-DELIM-IDX + 2 <= W-GEN-OUT-LEN
048300             IF (W-GEN-OUT(W-DELIM-IDX + 1:1) = "|" OR
048400                 W-GEN-OUT(W-DELIM-IDX + 1:1) = "-")
048500                 AND W-GEN-OUT(W-DELIM-IDX + 2:1) = SPACE
048600                 MOVE W-DELIM-IDX TO W-DELIM-POS
048700             END-IF
048800         END-IF
048900     END-IF.
049000
049100*****************************************************************
049200* T5 - KEEP DIGITS, COMMAS AND DOTS FROM THE INSTALLMENT TEXT. *
049300* WHEN BOTH A COMMA AND A DOT APPEAR, DOTS ARE THOUSANDS MARKS *
049400* AND THE COMMA IS THE DECIMAL POINT.  WITH ONLY ONE KIND OF   *
049500* SEPARATOR, THAT ONE MARKS THE DECIMAL POINT.  THE RESULT IS  *
049600* STATED IN WHOLE RUPIAH (TIMES ONE MILLION).                  *
049700*****************************************************************
049800 2150-CLEAN-INSTALLMENT.
049900     IF PL-INSTALLMENT-TEXT = SPACES OR PL-INSTALLMENT-TEXT = W-MARK-20
050000         MOVE SPACES TO XL-INSTALLMENT-R
050100         SET XL-INST-IS-MISSING TO TRUE
050200     ELSE
050300         MOVE PL-INSTALLMENT-TEXT TO W-GEN-IN
050400         MOVE 20 TO W-GEN-IN-LEN
050500         MOVE "Y" TO W-GEN-KEEP-SW
050600         PERFORM 9500-STRIP-CHARS
050700         IF W-GEN-OUT-LEN = ZERO
050800             MOVE SPACES TO XL-INSTALLMENT-R
050900             SET XL-INST-IS-MISSING TO TRUE
051000         ELSE
051100             PERFORM 2151-PARSE-INSTALLMENT-NUM
051200             COMPUTE XL-INSTALLMENT ROUNDED = W-DECIMAL-VALUE * 1000000
051300             SET XL-INST-IS-PRESENT TO TRUE
051400         END-IF
051500     END-IF.
051600
051700* SPLITS THE STRIPPED INSTALLMENT TEXT INTO WHOLE AND          *
051800* FRACTIONAL PARTS AND BUILDS W-DECIMAL-VALUE.                 *
051900 2151-PARSE-INSTALLMENT-NUM.
052000*    COUNT COMMAS AND DOTS FIRST - THE COUNTS DECIDE WHICH MARK   *
052100*    (IF EITHER) IS ACTING AS THE DECIMAL SEPARATOR.             *
052200     MOVE ZERO TO W-COMMA-CT W-DOT-CT.
052300     INSPECT W-GEN-OUT(1:W-GEN-OUT-LEN) TALLYING W-COMMA-CT
052400         FOR ALL ",".
052500     INSPECT W-GEN-OUT(1:W-GEN-OUT-LEN) TALLYING W-DOT-CT
052600         FOR ALL ".".
052700*    BOTH MARKS PRESENT - DOTS ARE THOUSANDS SEPARATORS AND GET   *
052800*    DROPPED, LEAVING THE COMMA AS THE DECIMAL POINT; ONLY ONE    *
052900*    KIND PRESENT MEANS THAT ONE MARKS THE DECIMAL POINT; NEITHER *
053000*    PRESENT MEANS THE WHOLE TEXT IS A WHOLE-NUMBER AMOUNT.       *
053100     EVALUATE TRUE
053200         WHEN W-COMMA-CT > ZERO AND W-DOT-CT > ZERO
053300             MOVE W-GEN-OUT TO W-GEN-IN
053400             MOVE W-GEN-OUT-LEN TO W-GEN-IN-LEN
053500             MOVE "." TO W-GEN-TARGET-CHAR
053600             PERFORM 9550-REMOVE-CHAR
053700             MOVE "," TO W-SEP-CHAR
053800         WHEN W-COMMA-CT > ZERO
053900             MOVE "," TO W-SEP-CHAR
054000         WHEN W-DOT-CT > ZERO
054100             MOVE "." TO W-SEP-CHAR
054200         WHEN OTHER
054300             MOVE SPACE TO W-SEP-CHAR
054400     END-EVALUATE.
054500*    NO SEPARATOR - THE ENTIRE TEXT IS THE WHOLE-RUPIAH PART AND  *
054600*    THE FRACTION IS ZERO.                                       *
054700     IF W-SEP-CHAR = SPACE
054800         MOVE W-GEN-OUT TO W-INT-TEXT
054900         MOVE W-GEN-OUT-LEN TO W-INT-LEN
055000         MOVE SPACES TO W-FRAC-TEXT
055100         MOVE ZERO TO W-FRAC-LEN
055200     ELSE
055300*       SPLIT ON THE SEPARATOR POSITION - EVERYTHING BEFORE IT    *
055400*       IS THE WHOLE PART, EVERYTHING AFTER IS THE FRACTION.      *
055500         MOVE W-GEN-OUT TO W-GEN-IN
055600         MOVE W-GEN-OUT-LEN TO W-GEN-IN-LEN
055700         MOVE W-SEP-CHAR TO W-GEN-TARGET-CHAR
055800         PERFORM 9560-FIND-CHAR
055900         MOVE W-GEN-IN(1:W-GEN-FOUND-POS - 1) TO W-INT-TEXT
056000         COMPUTE W-INT-LEN = W-GEN-FOUND-POS - 1
056100         COMPUTE W-FRAC-LEN = W-GEN-IN-LEN - W-GEN-FOUND-POS
056200         IF W-FRAC-LEN > ZERO
056300             MOVE W-GEN-IN(W-GEN-FOUND-POS + 1:W-FRAC-LEN) TO W-FRAC-TEXT
056400         ELSE
056500             MOVE SPACES TO W-FRAC-TEXT
056600         END-IF
056700     END-IF.
056800*    CONVERT THE WHOLE PART TO A NUMBER THE SAME WAY ANY OTHER    *
056900*    STRIPPED NUMERIC FIELD IS CONVERTED.                        *
057000     MOVE W-INT-TEXT TO W-GEN-IN.
057100     MOVE W-INT-LEN TO W-GEN-IN-LEN.
057200     MOVE "N" TO W-GEN-KEEP-SW.
057300     PERFORM 9500-STRIP-CHARS.
057400     PERFORM 9520-DIGITS-TO-NUMBER.
057500     MOVE W-GEN-NUM-RESULT TO W-INT-NUM.
057600*    THE FRACTION IS FORCED TO EXACTLY TWO DIGITS (PAD A LONE     *
057700*    DIGIT WITH A TRAILING ZERO) SO IT CAN BE TREATED AS WHOLE    *
057800*    CENTS REGARDLESS OF HOW MANY DIGITS THE SCRAPE CAPTURED.     *
057900     IF W-FRAC-LEN = ZERO
058000         MOVE ZERO TO W-FRAC-NUM
058100     ELSE
058200         MOVE SPACES TO W-FRAC-2
058300         IF W-FRAC-LEN >= 2
058400             MOVE W-FRAC-TEXT(1:2) TO W-FRAC-2
058500         ELSE
058600             MOVE W-FRAC-TEXT(1:1) TO W-FRAC-2(1:1)
058700             MOVE "0" TO W-FRAC-2(2:1)
058800         END-IF
058900         MOVE W-FRAC-2 TO W-GEN-IN
059000         MOVE 2 TO W-GEN-IN-LEN
059100         MOVE "N" TO W-GEN-KEEP-SW
059200         PERFORM 9500-STRIP-CHARS
059300         PERFORM 9520-DIGITS-TO-NUMBER
059400         MOVE W-GEN-NUM-RESULT TO W-FRAC-NUM
059500     END-IF.
059600* RECOMBINE WHOLE AND FRACTIONAL PARTS INTO ONE DECIMAL VALUE.  *
059700     COMPUTE W-DECIMAL-VALUE = W-INT-NUM + (W-FRAC-NUM / 100).
059800
059900*****************************************************************
060000* T6 / UNIT 2 - "HARI INI", "KEMARIN" AND "N HARI YANG LALU"   *
060100* ARE RELATIVE TO TODAYS DATE AND ARE CONVERTED TO A "D MON"   *
060200* ABSOLUTE DATE.  ANY OTHER TEXT LONGER THAN 7 CHARACTERS IS   *
060300* TREATED AS UNRELIABLE AND DROPPED; 7 OR FEWER IS PASSED      *
060400* THROUGH AS GIVEN.                                            *
060500*****************************************************************
060600 2160-VALIDATE-POSTED-TIME.
060700     IF PL-POSTED-TIME = SPACES OR PL-POSTED-TIME = W-MARK-20
060800         MOVE SPACES TO XL-POSTED-TIME
060900         SET XL-PTIME-IS-MISSING TO TRUE
061000     ELSE
061100         MOVE PL-POSTED-TIME TO W-GEN-IN
061200         MOVE 20 TO W-GEN-IN-LEN
061300         PERFORM 9600-TRIM-FIELD
061400*        "HARI INI" (TODAY) - ZERO DAYS BACK.                    *
061500         IF W-GEN-OUT-LEN = 8 AND W-GEN-OUT(1:8) = W-HARI-INI
061600             MOVE ZERO TO W-NDAYS
061700             PERFORM 2161-CONVERT-RELATIVE-DATE THRU 2161-EXIT
061800             PERFORM 2164-FORMAT-RELATIVE-DATE
061900         ELSE
062000*        "KEMARIN" (YESTERDAY) - ONE DAY BACK.                   *
062100             IF W-GEN-OUT-LEN = 7 AND W-GEN-OUT(1:7) = W-KEMARIN
062200                 MOVE 1 TO W-NDAYS
062300                 PERFORM 2161-CONVERT-RELATIVE-DATE THRU 2161-EXIT
062400                 PERFORM 2164-FORMAT-RELATIVE-DATE
062500             ELSE
062600*           "N HARI YANG LALU" (N DAYS AGO) - THE SUFFIX TEXT    *
062700*           IS 15 CHARACTERS INCLUDING ITS LEADING SPACE; WHAT   *
062800*           COMES BEFORE IT IS THE DAY-COUNT DIGITS.             *
062900                 IF W-GEN-OUT-LEN > 15 AND
063000                     W-GEN-OUT(W-GEN-OUT-LEN - 13:14) = W-LALU-SUFFIX
063100                     COMPUTE W-GEN-IN-LEN = W-GEN-OUT-LEN - 15
063200                     MOVE W-GEN-OUT(1:W-GEN-IN-LEN) TO W-GEN-IN
063300                     MOVE "N" TO W-GEN-KEEP-SW
063400                     PERFORM 9500-STRIP-CHARS
063500                     PERFORM 9520-DIGITS-TO-NUMBER
063600                     MOVE W-GEN-NUM-RESULT TO W-NDAYS
063700                     PERFORM 2161-CONVERT-RELATIVE-DATE THRU 2161-EXIT
063800                     PERFORM 2164-FORMAT-RELATIVE-DATE
063900                 ELSE
064000*              NONE OF THE THREE RELATIVE FORMS MATCHED.  TEXT   *
064100*              OVER 7 CHARACTERS IS SOME OTHER PHRASE THE SHOP   *
064200*              DOES NOT TRUST - DROP IT; 7 OR FEWER IS SHORT     *
064300*              ENOUGH TO PASS THROUGH AS GIVEN (E.G. A BARE      *
064400*              DATE THE SITE ALREADY PRINTED IN FULL).           *
064500                     IF W-GEN-OUT-LEN > 7
064600                         MOVE SPACES TO XL-POSTED-TIME
064700                         SET XL-PTIME-IS-MISSING TO TRUE
064800                     ELSE
064900                         MOVE SPACES TO XL-POSTED-TIME
065000                         MOVE W-GEN-OUT(1:W-GEN-OUT-LEN) TO XL-POSTED-TIME
065100                         SET XL-PTIME-IS-PRESENT TO TRUE
065200                     END-IF
065300                 END-IF
065400             END-IF
065500         END-IF
065600     END-IF.
065700
065800* WALKS TODAYS DATE BACK W-NDAYS CALENDAR DAYS.                *
065900 2161-CONVERT-RELATIVE-DATE.
066000     MOVE I-YEAR TO C-CALC-YEAR.
066100     MOVE I-MONTH TO C-CALC-MONTH.
066200     MOVE I-DAY TO C-CALC-DAY.
066300* ZERO DAYS BACK IS TODAY - NO ARITHMETIC NEEDED.               *
066400     IF W-NDAYS = ZERO
066500         GO TO 2161-EXIT
066600     END-IF.
066700     PERFORM 2162-SUBTRACT-ONE-DAY W-NDAYS TIMES.
066800 2161-EXIT.
066900     EXIT.
067000
067100* BACKS C-CALC-DATE UP BY ONE DAY, CROSSING MONTH/YEAR AND     *
067200* LEAP-YEAR BOUNDARIES CORRECTLY.                              *
067300 2162-SUBTRACT-ONE-DAY.
067400*    STILL INSIDE THE MONTH - JUST DECREMENT THE DAY.           *
067500     IF C-CALC-DAY > 1
067600         SUBTRACT 1 FROM C-CALC-DAY
067700     ELSE
067800*       DAY 1 - ROLL BACK INTO THE PRIOR MONTH, CARRYING THE     *
067900*       YEAR BACK TOO IF THE PRIOR MONTH IS DECEMBER.            *
068000         IF C-CALC-MONTH = 1
068100             MOVE 12 TO C-CALC-MONTH
068200             SUBTRACT 1 FROM C-CALC-YEAR
068300         ELSE
068400             SUBTRACT 1 FROM C-CALC-MONTH
068500         END-IF
068600*       THE NEW DAY IS THE LAST DAY OF THE PRIOR MONTH - THAT IS *
068700*       29 FOR FEBRUARY IN A LEAP YEAR, OTHERWISE WHATEVER THE   *
068800*       STANDARD DAYS-IN-MONTH TABLE GIVES.                      *
068900         PERFORM 2163-SET-LEAP-SWITCH
069000         IF C-CALC-MONTH = 2 AND C-LEAP-YEAR
069100             MOVE 29 TO C-CALC-DAY
069200         ELSE
069300             MOVE C-DIM(C-CALC-MONTH) TO C-CALC-DAY
069400         END-IF
069500     END-IF.
069600
069700* SETS C-LEAP-SWITCH FOR C-CALC-YEAR - DIVISIBLE BY 4, AND     *
069800* NOT BY 100 UNLESS ALSO BY 400.                               *
069900 2163-SET-LEAP-SWITCH.
070000     COMPUTE C-Y4 = C-CALC-YEAR / 4.
070100     COMPUTE C-Y4-REM = C-CALC-YEAR - (C-Y4 * 4).
070200     COMPUTE C-Y100 = C-CALC-YEAR / 100.
070300     COMPUTE C-Y100-REM = C-CALC-YEAR - (C-Y100 * 100).
070400     COMPUTE C-Y400 = C-CALC-YEAR / 400.
070500     COMPUTE C-Y400-REM = C-CALC-YEAR - (C-Y400 * 400).
070600     IF C-Y4-REM = ZERO AND (C-Y100-REM NOT = ZERO OR C-Y400-REM = ZERO)
070700         SET C-LEAP-YEAR TO TRUE
070800     ELSE
070900         SET C-NOT-LEAP-YEAR TO TRUE
071000     END-IF.
071100
071200* FORMATS C-CALC-DATE AS "D MON" OR "DD MON" INTO THE OUTPUT.  *
071300 2164-FORMAT-RELATIVE-DATE.
071400     MOVE SPACES TO XL-POSTED-TIME.
071500     MOVE C-CALC-DAY TO W-EDIT-DAY.
071600     IF C-CALC-DAY < 10
071700         STRING W-EDIT-DAY(2:1) DELIMITED BY SIZE
071800             " " DELIMITED BY SIZE
071900             C-MONTH-NAME(C-CALC-MONTH) DELIMITED BY SIZE
072000             INTO XL-POSTED-TIME
072100     ELSE
072200         STRING W-EDIT-DAY(1:2) DELIMITED BY SIZE
072300             " " DELIMITED BY SIZE
072400             C-MONTH-NAME(C-CALC-MONTH) DELIMITED BY SIZE
072500             INTO XL-POSTED-TIME
072600     END-IF.
072700     SET XL-PTIME-IS-PRESENT TO TRUE.
072800
072900*****************************************************************
073000* T7 - A MISSING INSTALLMENT IS ESTIMATED AS 2.7 PERCENT OF    *
073100* PRICE WHEN A USABLE PRICE IS ON HAND; THE IMPUTED FLAG IS    *
073200* SET ONLY WHEN THIS ESTIMATE IS ACTUALLY USED.                *
073300*****************************************************************
073400 2170-ESTIMATE-INSTALLMENT.
073500* INSTALLMENT ALREADY PRESENT FROM T5 - NOTHING TO ESTIMATE.    *
073600     IF XL-INST-IS-MISSING
073700*    NO INSTALLMENT TEXT WAS SCRAPED.  IF A USABLE PRICE CAME    *
073800*    THROUGH T1, ESTIMATE THE MONTHLY FIGURE AT THE SHOPS        *
073900*    STANDARD 2.7 PERCENT RATE AND FLAG IT AS IMPUTED SO THE     *
074000*    LOAD STEP AND THE RUN LOG BOTH KNOW IT IS NOT REAL DATA.    *
074100         IF XL-PRICE-IS-PRESENT AND XL-PRICE > ZERO
074200             COMPUTE XL-INSTALLMENT ROUNDED = XL-PRICE * 0.027
074300             SET XL-INST-IS-PRESENT TO TRUE
074400             SET XL-IMPUTED-TRUE TO TRUE
074500         ELSE
074600*       NO PRICE EITHER - THERE IS NOTHING TO ESTIMATE FROM, SO  *
074700*       THE INSTALLMENT STAYS MISSING AND IS NOT COUNTED AS      *
074800*       IMPUTED.                                                 *
074900             SET XL-IMPUTED-FALSE TO TRUE
075000         END-IF
075100     ELSE
075200         SET XL-IMPUTED-FALSE TO TRUE
075300     END-IF.
075400
075500*****************************************************************
075600* WRITES THE FINISHED TRANSFORMED-LISTING RECORD AND KEEPS     *
075700* THE IMPUTED-INSTALLMENT COUNT.  LK-WRITE-COUNT AND           *
075800* LK-IMPUTED-COUNT ARE THE TWO FIGURES CBLUCL00 PUTS ON THE    *
075900* RUN LOG ALONGSIDE THE READ COUNT KEPT BY 9000-READ-PLIN.     *
076000*****************************************************************
076100 2900-WRITE-XLST-REC.
076200     WRITE XL-LISTING-REC.
076300     ADD 1 TO LK-WRITE-COUNT.
076400* THE FLAG IS ONLY TRUE WHEN 2170 ACTUALLY SUBSTITUTED AN      *
076500* ESTIMATE FOR A MISSING INSTALLMENT.                          *
076600     IF XL-IMPUTED-TRUE
076700         ADD 1 TO LK-IMPUTED-COUNT
076800     END-IF.
076900
077000*****************************************************************
077100* READS THE NEXT PARSED-LISTING RECORD AND KEEPS THE READ      *
077200* COUNT CURRENT FOR THE RUN LOG.                                *
077300*****************************************************************
077400 9000-READ-PLIN.
077500     READ PARSED-LISTING
077600         AT END
077700             MOVE "NO" TO MORE-RECS
077800     END-READ.
077900     IF MORE-RECS = "YES"
078000         ADD 1 TO LK-READ-COUNT
078100     END-IF.
078200
078300*****************************************************************
078400* GENERIC CHARACTER-LEVEL WORK PARAGRAPHS.  ALL TAKE W-GEN-IN  *
078500* AND W-GEN-IN-LEN AS INPUT; STRIP/REMOVE LEAVE THEIR RESULT   *
078600* IN W-GEN-OUT/W-GEN-OUT-LEN, FIND LEAVES W-GEN-FOUND-POS.     *
078700* EVERY RULE T1 THROUGH T7 RUNS ITS RAW TEXT THROUGH ONE OR    *
078800* MORE OF THESE RATHER THAN SCANNING IT AGAIN ITSELF.          *
078900*****************************************************************
079000 9500-STRIP-CHARS.
079100* RESET THE OUTPUT AREA BEFORE THE SCAN BUILDS IT UP A         *
079200* CHARACTER AT A TIME.                                         *
079300     MOVE SPACES TO W-GEN-OUT.
079400     MOVE ZERO TO W-GEN-OUT-LEN.
079500     PERFORM 9510-SCAN-STRIP-CHAR VARYING W-GEN-IDX FROM 1 BY 1
079600         UNTIL W-GEN-IDX > W-GEN-IN-LEN.
079700
079800* KEEPS DIGITS ALWAYS; KEEPS COMMA/DOT ONLY WHEN W-GEN-KEEP-SW *
079900* IS "Y".  CALLERS THAT WANT A PLAIN INTEGER (PRICE, YEAR,     *
080000* MILEAGE) LEAVE THE SWITCH "N"; T5S INSTALLMENT PARSE SETS IT *
080100* "Y" SO THE SEPARATOR SURVIVES FOR 2151 TO EXAMINE.           *
080200 9510-SCAN-STRIP-CHAR.
080300     MOVE W-GEN-IN(W-GEN-IDX:1) TO W-GEN-CHAR.
080400     IF W-GEN-CHAR >= "0" AND W-GEN-CHAR <= "9"
080500         ADD 1 TO W-GEN-OUT-LEN
080600         MOVE W-GEN-CHAR TO W-GEN-OUT(W-GEN-OUT-LEN:1)
080700     ELSE
080800         IF W-GEN-KEEP-PUNCT AND (W-GEN-CHAR = "," OR W-GEN-CHAR = ".")
080900             ADD 1 TO W-GEN-OUT-LEN
081000             MOVE W-GEN-CHAR TO W-GEN-OUT(W-GEN-OUT-LEN:1)
081100         END-IF
081200     END-IF.
081300
081400* CONVERTS THE DIGIT STRING LEFT IN W-GEN-OUT BY 9500 INTO A   *
081500* BINARY NUMBER.  CALLERS THAT NEED A SIGNED DECIMAL VALUE     *
081600* (THE INSTALLMENT) DO THEIR OWN SCALING AFTER THIS RETURNS -  *
081700* THIS PARAGRAPH ONLY EVER PRODUCES A WHOLE NUMBER.            *
081800 9520-DIGITS-TO-NUMBER.
081900     MOVE ZERO TO W-GEN-NUM-RESULT.
082000     PERFORM 9521-SCAN-TOKEN-CHAR VARYING W-GEN-IDX FROM 1 BY 1
082100         UNTIL W-GEN-IDX > W-GEN-OUT-LEN.
082200
082300* ONE DIGIT OF THE NUMBER-BUILDING SCAN - SHIFT THE RUNNING    *
082400* TOTAL LEFT ONE DECIMAL PLACE AND ADD THE NEW DIGIT IN.       *
082500 9521-SCAN-TOKEN-CHAR.
082600     MOVE W-GEN-OUT(W-GEN-IDX:1) TO W-GEN-CHAR.
082700     COMPUTE W-GEN-NUM-RESULT = (W-GEN-NUM-RESULT * 10) + W-GEN-DIGIT.
082800
082900* COPIES W-GEN-IN TO W-GEN-OUT, DROPPING EVERY OCCURRENCE OF   *
083000* W-GEN-TARGET-CHAR.  2151 USES THIS TO DROP THOUSANDS DOTS    *
083100* ONCE IT KNOWS THE COMMA IS THE DECIMAL POINT.                *
083200 9550-REMOVE-CHAR.
083300     MOVE SPACES TO W-GEN-OUT.
083400     MOVE ZERO TO W-GEN-OUT-LEN.
083500     PERFORM 9551-SCAN-REMOVE-CHAR VARYING W-GEN-IDX FROM 1 BY 1
083600         UNTIL W-GEN-IDX > W-GEN-IN-LEN.
083700
083800* ONE CHARACTER OF THE REMOVE-CHAR SCAN - COPY FORWARD UNLESS  *
083900* IT MATCHES THE CHARACTER BEING DROPPED.                      *
084000 9551-SCAN-REMOVE-CHAR.
084100     MOVE W-GEN-IN(W-GEN-IDX:1) TO W-GEN-CHAR.
084200     IF W-GEN-CHAR NOT = W-GEN-TARGET-CHAR
084300         ADD 1 TO W-GEN-OUT-LEN
084400         MOVE W-GEN-CHAR TO W-GEN-OUT(W-GEN-OUT-LEN:1)
084500     END-IF.
084600
084700* FINDS THE FIRST POSITION OF W-GEN-TARGET-CHAR IN W-GEN-IN,   *
084800* OR ZERO IF NOT PRESENT.  2151 USES THIS TO LOCATE THE        *
084900* DECIMAL SEPARATOR ONCE IT HAS DECIDED WHICH CHARACTER THAT   *
085000* IS.                                                          *
085100 9560-FIND-CHAR.
085200     MOVE ZERO TO W-GEN-FOUND-POS.
085300     PERFORM 9561-SCAN-FIND-CHAR VARYING W-GEN-IDX FROM 1 BY 1
085400         UNTIL W-GEN-IDX > W-GEN-IN-LEN OR W-GEN-FOUND-POS > ZERO.
085500
085600* ONE CHARACTER OF THE FIND-CHAR SCAN.                         *
085700 9561-SCAN-FIND-CHAR.
085800     IF W-GEN-IN(W-GEN-IDX:1) = W-GEN-TARGET-CHAR
085900         MOVE W-GEN-IDX TO W-GEN-FOUND-POS
086000     END-IF.
086100
086200* TRIMS LEADING AND TRAILING SPACES FROM W-GEN-IN INTO         *
086300* W-GEN-OUT.  URL ENRICHMENT (T3) AND LOCATION CLEANUP (T4)    *
086400* BOTH RELY ON THIS BEFORE THEY LOOK AT THE TEXT.              *
086500 9600-TRIM-FIELD.
086600* FIND THE FIRST NON-SPACE CHARACTER, SCANNING FORWARD.        *
086700     MOVE 1 TO W-GEN-FIRST.
086800     PERFORM 9601-SCAN-FIRST-CHAR VARYING W-GEN-FIRST FROM 1 BY 1
086900         UNTIL W-GEN-FIRST > W-GEN-IN-LEN OR
087000         W-GEN-IN(W-GEN-FIRST:1) NOT = SPACE.
087100* FIND THE LAST NON-SPACE CHARACTER, SCANNING BACKWARD.        *
087200     MOVE W-GEN-IN-LEN TO W-GEN-LAST.
087300     PERFORM 9602-SCAN-LAST-CHAR VARYING W-GEN-LAST FROM W-GEN-IN-LEN
087400         BY -1
087500         UNTIL W-GEN-LAST < W-GEN-FIRST OR
087600         W-GEN-IN(W-GEN-LAST:1) NOT = SPACE.
087700     MOVE SPACES TO W-GEN-OUT.
087800* IF THE FIRST POINTER RAN PAST THE LAST, THE FIELD WAS ALL    *
087900* SPACES - THE RESULT IS AN EMPTY STRING, NOT AN ERROR.        *
088000     IF W-GEN-LAST < W-GEN-FIRST
088100         MOVE ZERO TO W-GEN-OUT-LEN
088200     ELSE
088300         COMPUTE W-GEN-OUT-LEN = W-GEN-LAST - W-GEN-FIRST + 1
088400         MOVE W-GEN-IN(W-GEN-FIRST:W-GEN-OUT-LEN) TO W-GEN-OUT
088500     END-IF.
088600
088700* LOOP BODIES FOR THE TRIM SCAN - THE TEST IS IN THE VARYING   *
088800* CLAUSE ABOVE, SO THERE IS NOTHING LEFT TO DO HERE.  THE      *
088900* PARAGRAPHS EXIST ONLY BECAUSE PERFORM VARYING NEEDS A        *
089000* PARAGRAPH NAME TO PERFORM.                                   *
089100 9601-SCAN-FIRST-CHAR.
089200     CONTINUE.
089300 9602-SCAN-LAST-CHAR.
089400     CONTINUE.
089500
089600*****************************************************************
089700* CLOSE DOWN.  TRANSFORMED-LISTING IS ONLY CLOSED IF IT WAS    *
089800* ACTUALLY OPENED - A FILE ERROR IN 1000-INIT MEANS IT NEVER   *
089900* WAS.                                                         *
090000*****************************************************************
090100 3000-CLOSING.
090200     CLOSE PARSED-LISTING.
090300     IF LK-XFORM-OK
090400         CLOSE TRANSFORMED-LISTING
090500     END-IF.
