000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.            CBLUCL02.
000300 AUTHOR.                ASHLEY LINDQUIST.
000400 INSTALLATION.          LINDQUIST DIVISION - DATA PROCESSING.
000500 DATE-WRITTEN.          04/11/91.
000600 DATE-COMPILED.
000700 SECURITY.              COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* THIS PROGRAM IS THE LOAD NORMALIZER.  IT READS THE           *
001100* TRANSFORMED-LISTING FILE PRODUCED BY CBLUCL01, TURNS EVERY   *
001200* MISSING-FIELD SWITCH INTO THE ALPHANUMERIC WORD "NULL",      *
001300* WRITES ONE AUDIT-EXTRACT RECORD FOR EVERY LISTING, AND       *
001400* BUILDS THE LOAD-READY EXTRACT THAT FEEDS THE NIGHTLY TABLE   *
001500* LOAD.  A RUN WITH NO INPUT AT ALL IS NOT AN ERROR - THE      *
001600* LOAD-READY FILE IS SIMPLY LEFT EMPTY.                        *
001700*****************************************************************
001800* DATE   BY   TICKET      DESCRIPTION                         *
001900* 041191 AL   CR-1650     ORIGINAL PROGRAM                     *
002000* 061493 AL   CR-2261     CARRY POSTED-TIME THROUGH TO AUDIT    *
002100* 022797 RH   CR-3015     ADDED YEAR RANGE COERCION            *
002200* 101998 AL   CR-3320     YEAR 2000 REVIEW - NO 2-DIGIT YEARS  *
002300*                         FOUND IN THIS PROGRAM                *
002400* 010699 AL   CR-3321     YEAR 2000 SIGN-OFF                   *
002500* 081103 DP   CR-3690     NO-DATA-TO-INSERT HANDLING ADDED      *
002600* 040207 DP   CR-3944     YEAR RANGE TABLE MOVED TO COMP        *
002700* 091507 DP   CR-4012     REMOVED YEAR RANGE COERCION - NO      *
002800*                         BASIS FOR IT IN THE LOAD SPEC, AND IT *
002900*                         WAS WRONGLY NULLING VALID NEW-MODEL   *
003000*                         YEARS.  YEAR NOW PASSES THROUGH ON    *
003100*                         THE MISSING SWITCH ALONE, SAME AS     *
003200*                         EVERY OTHER FIELD ON THIS RECORD.     *
003300* 022508 DP   CR-4022     W-LOAD-BUILD-R WAS REDEFINING THE     *
003400*                         LOAD-READY GROUP AT 264 BYTES WHEN    *
003500*                         TB-LOAD-REC IS ONLY 250 - TRAILING    *
003600*                         FILLER RESIZED TO MATCH.  ALSO         *
003700*                         DROPPED WS-COMBINED-STATUS AND         *
003800*                         W-NULL-TEXT-R - NEITHER WAS EVER       *
003900*                         READ AND BOTH WERE SIZED WRONG         *
004000*                         BESIDES                                *
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS DIGIT-CLASS IS "0" THRU "9"
004700         C01 IS TOP-OF-FORM
004800         UPSI-0 ON STATUS IS UPSI-0-ON
004900             OFF STATUS IS UPSI-0-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRANSFORMED-LISTING
005300         ASSIGN TO XLST01
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-XLST-STATUS.
005600     SELECT AUDIT-EXTRACT
005700         ASSIGN TO AUDT01
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-AUDT-STATUS.
006000     SELECT TABLE-OUT
006100         ASSIGN TO TABL01
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-TABL-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  TRANSFORMED-LISTING
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 250 CHARACTERS.
007100 COPY CBLXLST.
007200
007300 FD  AUDIT-EXTRACT
007400     LABEL RECORD IS STANDARD
007500     RECORD CONTAINS 250 CHARACTERS.
007600 COPY CBLLLOD.
007700
007800 FD  TABLE-OUT
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 250 CHARACTERS.
008100 01  TB-LOAD-REC             PIC X(250).
008200
008300 WORKING-STORAGE SECTION.
008400* FILE STATUS FOR ALL THREE FILES THIS STEP TOUCHES.  1000-INIT  *
008500* TESTS WS-XLST-OK/WS-AUDT-OK/WS-TABL-OK SEPARATELY SINCE A      *
008600* FAILURE ON ANY ONE OF THE THREE NEEDS ITS OWN ABORT MESSAGE.   *
008700 01  WS-FILE-STATUS-AREA.
008800     05  WS-XLST-STATUS        PIC XX       VALUE SPACES.
008900         88  WS-XLST-OK                VALUE "00".
009000         88  WS-XLST-EOF               VALUE "10".
009100     05  WS-AUDT-STATUS        PIC XX       VALUE SPACES.
009200         88  WS-AUDT-OK                VALUE "00".
009300     05  WS-TABL-STATUS        PIC XX       VALUE SPACES.
009400         88  WS-TABL-OK                VALUE "00".
009500     05  FILLER                PIC X(2).
009600* MORE-RECS DRIVES THE READ LOOP; W-ANY-RECS-READ REMEMBERS      *
009700* WHETHER TRANSFORMED-LISTING HAD ANYTHING IN IT AT ALL, SO      *
009800* 3000-CLOSING CAN TELL A GENUINELY EMPTY RUN FROM A RUN THAT    *
009900* JUST HAPPENED TO PRODUCE ZERO LOAD ROWS.                       *
010000 01  SWITCH-AREA.
010100     05  MORE-RECS             PIC X(3)     VALUE "YES".
010200     05  W-ANY-RECS-SW         PIC X        VALUE "N".
010300         88  W-ANY-RECS-READ           VALUE "Y".
010400     05  FILLER                PIC X(4).
010500* RECORD COUNTS HANDED BACK TO CBLUCL00 THROUGH LINKAGE - THE    *
010600* RUN LOGS LOAD-STEP LINE IS BUILT ENTIRELY FROM THESE.          *
010700 01  W-COUNT-AREA.
010800     05  W-READ-COUNT           PIC 9(7) COMP  VALUE ZERO.
010900     05  W-LOAD-COUNT           PIC 9(7) COMP  VALUE ZERO.
011000     05  FILLER                 PIC X(4).
011100* THE LITERAL TEXT MOVED INTO ANY LOAD-RECORD SLOT WHOSE         *
011200* TRANSFORMED-LISTING MISSING SWITCH IS SET.                    *
011300 01  W-NULL-TEXT            PIC X(4)       VALUE "NULL".
011400*****************************************************************
011500* THE PIPE-DELIMITED LOAD-READY RECORD - NINE DATA FIELDS AND    *
011600* EIGHT LITERAL PIPE DELIMITERS, IN THE SAME FIELD ORDER AS THE  *
011700* TRANSFORMED-LISTING RECORD ITSELF.  REDEFINED AS ONE 250-BYTE  *
011800* ALPHANUMERIC GROUP SO 2000-MAINLINE CAN WRITE IT WITH A SINGLE *
011900* MOVE TO TB-LOAD-REC.                                           *
012000*****************************************************************
012100 01  W-LOAD-BUILD-AREA.
012200     05  WL-TITLE               PIC X(40).
012300     05  WL-DELIM-1             PIC X        VALUE "|".
012400     05  WL-PRICE               PIC X(13).
012500     05  WL-DELIM-2             PIC X        VALUE "|".
012600     05  WL-LISTING-URL         PIC X(80).
012700     05  WL-DELIM-3             PIC X        VALUE "|".
012800     05  WL-LOCATION            PIC X(40).
012900     05  WL-DELIM-4             PIC X        VALUE "|".
013000     05  WL-POSTED-TIME         PIC X(7).
013100     05  WL-DELIM-5             PIC X        VALUE "|".
013200     05  WL-INSTALLMENT         PIC X(13).
013300     05  WL-DELIM-6             PIC X        VALUE "|".
013400     05  WL-YEAR                PIC X(4).
013500     05  WL-DELIM-7             PIC X        VALUE "|".
013600     05  WL-LOWER-KM            PIC X(9).
013700     05  WL-DELIM-8             PIC X        VALUE "|".
013800     05  WL-UPPER-KM            PIC X(9).
013900     05  FILLER                 PIC X(27).
014000 01  W-LOAD-BUILD-R REDEFINES W-LOAD-BUILD-AREA.
014100     05  FILLER                 PIC X(250).
014200
014300 LINKAGE SECTION.
014400 01  LK-READ-COUNT          PIC 9(7) COMP.
014500 01  LK-LOAD-COUNT          PIC 9(7) COMP.
014600 01  LK-RETURN-CODE         PIC 9(2) COMP.
014700     88  LK-LOAD-OK                 VALUE 0.
014800     88  LK-LOAD-FILE-ERROR         VALUE 1.
014900
015000 PROCEDURE DIVISION USING LK-READ-COUNT LK-LOAD-COUNT
015100             LK-RETURN-CODE.
015200
015300*****************************************************************
015400* MAIN CONTROL PARAGRAPH.                                      *
015500*****************************************************************
015600 0000-CBLUCL02.
015700     PERFORM 1000-INIT.
015800     IF LK-LOAD-OK
015900         PERFORM 2000-MAINLINE UNTIL MORE-RECS = "NO"
016000     END-IF.
016100     PERFORM 3000-CLOSING.
016200     GOBACK.
016300
016400*****************************************************************
016500* OPEN FILES AND PRIME THE FIRST READ.                         *
016600*****************************************************************
016700 1000-INIT.
016800     MOVE ZERO TO W-READ-COUNT W-LOAD-COUNT.
016900     MOVE ZERO TO LK-RETURN-CODE.
017000* THE TRANSFORMED-LISTING FILE IS CBLUCL01S OUTPUT - IT MUST   *
017100* BE THERE, SINCE CBLUCL00 ONLY CALLS THIS STEP AFTER CBLUCL01 *
017200* RETURNS A CLEAN RETURN CODE.                                 *
017300     OPEN INPUT TRANSFORMED-LISTING.
017400     IF NOT WS-XLST-OK
017500         SET LK-LOAD-FILE-ERROR TO TRUE
017600     ELSE
017700         OPEN OUTPUT AUDIT-EXTRACT
017800         OPEN OUTPUT TABLE-OUT
017900         IF NOT WS-AUDT-OK OR NOT WS-TABL-OK
018000             SET LK-LOAD-FILE-ERROR TO TRUE
018100         ELSE
018200             PERFORM 9000-READ-XLST
018300         END-IF
018400     END-IF.
018500
018600*****************************************************************
018700* ONE PASS FOR EACH TRANSFORMED LISTING - EDIT, THEN WRITE THE *
018800* AUDIT EXTRACT AND THE LOAD-READY TABLE EXTRACT.              *
018900*****************************************************************
019000 2000-MAINLINE.
019100     PERFORM 2100-EDIT-XLST-REC.
019200     PERFORM 2200-WRITE-AUDIT-REC.
019300     PERFORM 2300-BUILD-LOAD-REC.
019400* THE TABLE-OUT FILE IS SEQUENTIAL TEXT, SO IT IS WRITTEN      *
019500* DIRECTLY FROM THE REDEFINED ALPHANUMERIC VIEW OF THE BUILD   *
019600* AREA RATHER THAN FIELD BY FIELD.                             *
019700     WRITE TB-LOAD-REC FROM W-LOAD-BUILD-R.
019800     ADD 1 TO W-LOAD-COUNT.
019900     PERFORM 9000-READ-XLST.
020000
020100*****************************************************************
020200* TURNS EVERY MISSING-SWITCH INTO THE LITERAL WORD "NULL"       *
020300* BEFORE THE FIELD IS CARRIED TO THE AUDIT RECORD.  THE         *
020400* IMPUTED-INSTALLMENT FLAG NEVER REACHES THIS RECORD - IT IS    *
020500* A TRANSFORM-STAGE HELPER ONLY.  EVERY FIELD BELOW IS KEYED    *
020600* ON ITS OWN MISSING SWITCH ALONE - NONE OF THEM GETS ANY       *
020700* SPECIAL-CASE RANGE OR FORMAT CHECK AT LOAD TIME.              *
020800*****************************************************************
020900 2100-EDIT-XLST-REC.
021000* TITLE IS NEVER NULL-ABLE - IT CARRIES NO MISSING SWITCH.     *
021100     MOVE XL-TITLE TO LL-TITLE.
021200
021300* PRICE - T1S CLEANED NUMERIC VALUE, OR THE WORD "NULL".       *
021400     IF XL-PRICE-IS-MISSING
021500         MOVE W-NULL-TEXT TO LL-PRICE
021600     ELSE
021700         MOVE XL-PRICE-R TO LL-PRICE
021800     END-IF.
021900
022000* LISTING URL - T3S ENRICHED URL, OR THE WORD "NULL".          *
022100     IF XL-URL-IS-MISSING
022200         MOVE W-NULL-TEXT TO LL-LISTING-URL
022300     ELSE
022400         MOVE XL-LISTING-URL TO LL-LISTING-URL
022500     END-IF.
022600
022700* LOCATION - T4S CLEANED TOWN TEXT, OR THE WORD "NULL".        *
022800     IF XL-LOC-IS-MISSING
022900         MOVE W-NULL-TEXT TO LL-LOCATION
023000     ELSE
023100         MOVE XL-LOCATION TO LL-LOCATION
023200     END-IF.
023300
023400* POSTED TIME - T6S NORMALIZED DATE TEXT, OR THE WORD "NULL".  *
023500     IF XL-PTIME-IS-MISSING
023600         MOVE W-NULL-TEXT TO LL-POSTED-TIME
023700     ELSE
023800         MOVE XL-POSTED-TIME TO LL-POSTED-TIME
023900     END-IF.
024000
024100* INSTALLMENT - GIVEN BY T5 OR ESTIMATED BY T7, OR "NULL" IF   *
024200* NEITHER RULE COULD PRODUCE ONE.                              *
024300     IF XL-INST-IS-MISSING
024400         MOVE W-NULL-TEXT TO LL-INSTALLMENT
024500     ELSE
024600         MOVE XL-INSTALLMENT-R TO LL-INSTALLMENT
024700     END-IF.
024800
024900* YEAR - T2S FIRST TOKEN, CARRIED THROUGH UNCHANGED.  NO RANGE *
025000* TEST IS APPLIED HERE - SEE THE CHANGE LOG ABOVE FOR WHY.     *
025100     IF XL-YEAR-IS-MISSING
025200         MOVE W-NULL-TEXT TO LL-YEAR
025300     ELSE
025400         MOVE XL-YEAR-R TO LL-YEAR
025500     END-IF.
025600
025700* LOWER KM BOUND - T2S SECOND TOKEN (OR FIRST IF ONLY ONE).    *
025800     IF XL-LOWKM-IS-MISSING
025900         MOVE W-NULL-TEXT TO LL-LOWER-KM
026000     ELSE
026100         MOVE XL-LOWER-KM-R TO LL-LOWER-KM
026200     END-IF.
026300
026400* UPPER KM BOUND - T2S THIRD TOKEN (OR SAME AS LOWER IF ONLY   *
026500* ONE KM TOKEN WAS FOUND).                                     *
026600     IF XL-UPKM-IS-MISSING
026700         MOVE W-NULL-TEXT TO LL-UPPER-KM
026800     ELSE
026900         MOVE XL-UPPER-KM-R TO LL-UPPER-KM
027000     END-IF.
027100
027200*****************************************************************
027300* WRITES THE AUDIT-EXTRACT RECORD JUST EDITED.  THIS RECORD IS *
027400* KEPT PURELY AS A BEFORE/AFTER TRAIL FOR THE LOAD - IT IS NOT *
027500* READ BACK BY ANY STEP IN THIS BATCH.                         *
027600*****************************************************************
027700 2200-WRITE-AUDIT-REC.
027800     WRITE LL-LOAD-REC.
027900
028000*****************************************************************
028100* BUILDS THE PIPE-DELIMITED ROW THE NIGHTLY TABLE LOAD READS - *
028200* SAME NULL/NON-NULL CONTENT AS THE AUDIT RECORD, JUST MOVED   *
028300* INTO A SINGLE DELIMITED LINE INSTEAD OF FIXED-WIDTH SLOTS.   *
028400*****************************************************************
028500 2300-BUILD-LOAD-REC.
028600     MOVE SPACES TO W-LOAD-BUILD-AREA.
028700* NINE DATA FIELDS, IN THE SAME ORDER AS THE AUDIT RECORD.     *
028800     MOVE LL-TITLE TO WL-TITLE.
028900     MOVE LL-PRICE TO WL-PRICE.
029000     MOVE LL-LISTING-URL TO WL-LISTING-URL.
029100     MOVE LL-LOCATION TO WL-LOCATION.
029200     MOVE LL-POSTED-TIME TO WL-POSTED-TIME.
029300     MOVE LL-INSTALLMENT TO WL-INSTALLMENT.
029400     MOVE LL-YEAR TO WL-YEAR.
029500     MOVE LL-LOWER-KM TO WL-LOWER-KM.
029600     MOVE LL-UPPER-KM TO WL-UPPER-KM.
029700
029800* EIGHT PIPES SEPARATE THE NINE FIELDS ABOVE.                  *
029900     MOVE "|" TO WL-DELIM-1 WL-DELIM-2 WL-DELIM-3 WL-DELIM-4
030000         WL-DELIM-5 WL-DELIM-6 WL-DELIM-7 WL-DELIM-8.
030100
030200*****************************************************************
030300* READS THE NEXT TRANSFORMED-LISTING RECORD AND KEEPS THE      *
030400* READ COUNT AND THE ANY-RECORDS-AT-ALL SWITCH CURRENT.        *
030500*****************************************************************
030600 9000-READ-XLST.
030700     READ TRANSFORMED-LISTING
030800         AT END
030900             MOVE "NO" TO MORE-RECS
031000     END-READ.
031100
031200* A SUCCESSFUL READ BUMPS THE COUNT AND PROVES THE INPUT FILE  *
031300* IS NOT EMPTY - 3000-CLOSING CHECKS THIS SWITCH BELOW.        *
031400     IF MORE-RECS = "YES"
031500         ADD 1 TO W-READ-COUNT
031600         SET W-ANY-RECS-READ TO TRUE
031700     END-IF.
031800
031900*****************************************************************
032000* CLOSE DOWN.  AN INPUT FILE WITH NO RECORDS AT ALL IS NOT AN  *
032100* ERROR CONDITION - IT JUST MEANS THERE IS NO DATA TO INSERT.  *
032200* THE CONSOLE MESSAGE IS FOR THE OPERATOR WATCHING THE RUN;    *
032300* CBLUCL00 PUTS THE SAME FACT ON THE RUN LOG FROM THE ZERO     *
032400* LOAD COUNT HANDED BACK BELOW.                                *
032500*****************************************************************
032600 3000-CLOSING.
032700     IF NOT W-ANY-RECS-READ
032800         DISPLAY "CBLUCL02 - NO DATA TO INSERT"
032900     END-IF.
033000     CLOSE TRANSFORMED-LISTING.
033100
033200* THE OUTPUT FILES WERE NEVER OPENED IF 1000-INIT ALREADY      *
033300* FOUND A FILE ERROR - DO NOT TRY TO CLOSE WHAT WAS NOT OPENED.*
033400     IF LK-LOAD-OK
033500         CLOSE AUDIT-EXTRACT
033600         CLOSE TABLE-OUT
033700     END-IF.
033800
033900* HAND BOTH COUNTS BACK TO CBLUCL00 FOR THE RUN LOG.           *
034000     MOVE W-READ-COUNT TO LK-READ-COUNT.
034100     MOVE W-LOAD-COUNT TO LK-LOAD-COUNT.
